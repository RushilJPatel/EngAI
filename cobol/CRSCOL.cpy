000100******************************************************************
000200*COPYBOOK: CRSCOL                                                *
000300*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,      *
000400*DING SUN, JINGSHAN GUAN                                         *
000500*DESCRIPTION:                                                    *
000600*THIS MEMBER CARRIES THE COLLEGE OFFERING RECORD LAYOUT AND THE  *
000700*IN-MEMORY COLLEGE TABLE.  EACH COLLEGE LISTS THE COURSES IT     *
000800*ACTUALLY OFFERS; A STUDENT'S PLAN IS ALWAYS BOUNDED BY THIS     *
000900*LIST EVEN WHEN A COURSE EXISTS IN THE CATALOG.                  *
001000*COPIED INTO: CRS-PLAN                                           *
001100*-----------------------------------------------------------------
001200*CHANGE LOG                                                     *
001300* 09-DEC-2020 WY  INITIAL MEMBER.                                *
001400* 14-FEB-2021 CL  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.    *
001500* 03-AUG-2022 DS  RAISED COL-MAX-ENTRIES 20 TO 60 FOR MULTI-     *
001600*                 CAMPUS COLLEGES.                               *
001650* 30-JAN-2025 ZY  TICKET CR-4491 - COL-MAX-ENTRIES AND           *
001660*                 COL-TBL-COUNT MOVED TO 77-LEVEL WORK FIELDS.   *
001670* 02-APR-2025 WW  TICKET CR-4522 - REMOVED COL-REC AND ITS COL-  *
001671*                 KEY-VIEW OVERLAY.  THE OVERLAY'S OWN COMMENT   *
001672*                 STILL NAMED 210-VALIDATE-REQUEST, A PARAGRAPH  *
001673*                 THAT HAS NOT EXISTED SINCE THE 360-VALIDATE-   *
001674*                 REQUEST RENUMBERING, AND NEITHER FIELD WAS     *
001675*                 EVER ACTUALLY TESTED - 360 HAS ALWAYS COMPARED *
001676*                 COL-ENT-KEY IN THE TABLE BELOW DIRECTLY.       *
001700******************************************************************
003300 77  COL-MAX-ENTRIES             PIC 9(02) VALUE 60.
003400 77  COL-TBL-COUNT               PIC S9(04) COMP VALUE ZERO.
003500 01  COL-TABLE.
003600     05  COL-ENTRY OCCURS 60 TIMES
003700                   INDEXED BY COL-NDX.
003800         10  COL-ENT-KEY         PIC X(20).
003900         10  COL-ENT-NAME        PIC X(40).
004000         10  COL-ENT-CRS-COUNT   PIC 9(02).
004100         10  COL-ENT-CRS         PIC X(30) OCCURS 20 TIMES.
004200