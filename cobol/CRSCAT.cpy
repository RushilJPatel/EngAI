000100******************************************************************
000200*COPYBOOK: CRSCAT                                                *
000300*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,      *
000400*DING SUN, JINGSHAN GUAN                                         *
000500*DESCRIPTION:                                                    *
000600*THIS MEMBER CARRIES THE COURSE CATALOG RECORD LAYOUT AND THE    *
000700*IN-MEMORY CATALOG TABLE THAT IS LOADED FROM THE CATALOG FILE    *
000800*AND HELD SORTED BY COURSE NAME SO IT CAN BE SEARCHED BY A       *
000900*BINARY CUT INSTEAD OF A STRAIGHT LINEAR SCAN.                   *
001000*COPIED INTO: CRS-PLAN, CRS-LIST, CRS-LOOK                       *
001100*-----------------------------------------------------------------
001200*CHANGE LOG                                                     *
001300* 09-DEC-2020 WY  INITIAL MEMBER, SPLIT OUT OF CRS-PLAN WS.      *
001400* 14-FEB-2021 WY  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.    *
001500* 22-JUN-2022 WW  RAISED CAT-MAX-ENTRIES 200 TO 400 FOR GROWTH.  *
001550* 17-SEP-2023 WW  TICKET CR-3401 - ADDED UPPERCASE MIRROR        *
001560*                 FIELDS SO THE ELECTIVE MATCHER CAN INSPECT     *
001570*                 FOR A KEYWORD WITHOUT RECASING ON EVERY TEST.  *
001580* 30-JAN-2025 ZY  TICKET CR-4491 - CAT-MAX-ENTRIES AND           *
001590*                 CAT-TBL-COUNT MOVED TO 77-LEVEL WORK FIELDS.   *
001595* 02-APR-2025 WW  TICKET CR-4522 - REMOVED CAT-REC AND ITS CAT-  *
001596*                 KEY-VIEW OVERLAY.  NEITHER WAS EVER MOVED INTO *
001597*                 OR TESTED ANYWHERE - THE CATALOG BINARY SEARCH *
001598*                 HAS ALWAYS COMPARED CAT-ENT-NAME IN THE TABLE  *
001599*                 BELOW DIRECTLY.                                *
001600******************************************************************
003700 77  CAT-MAX-ENTRIES             PIC 9(03) VALUE 400.
003800 77  CAT-TBL-COUNT               PIC S9(04) COMP VALUE ZERO.
003900 01  CAT-TABLE.
004000     05  CAT-ENTRY OCCURS 400 TIMES
004100                   ASCENDING KEY IS CAT-ENT-NAME
004200                   INDEXED BY CAT-NDX.
004300         10  CAT-ENT-NAME        PIC X(30).
004400         10  CAT-ENT-LEVEL       PIC X(10).
004500         10  CAT-ENT-CREDITS     PIC 9(02).
004600         10  CAT-ENT-PREQ-COUNT  PIC 9(01).
004700         10  CAT-ENT-PREQ        PIC X(30) OCCURS 3 TIMES.
004800         10  CAT-ENT-TAG-COUNT   PIC 9(01).
004900         10  CAT-ENT-TAG         PIC X(15) OCCURS 5 TIMES.
005000         10  CAT-ENT-DESC        PIC X(120).
005010*
005020*CR-3401 MIRROR FIELDS - UPPERCASED COPIES OF NAME/TAG/DESC,
005030*FILLED ONCE AT TABLE-LOAD TIME BY 313-UPPERCASE-CATALOG-ENTRY
005040*IN CRS-PLAN.  KEPT WITH THE ENTRY THEY MIRROR RATHER THAN IN A
005050*SEPARATE PARALLEL TABLE SO THE TWO CAN NEVER GET OUT OF STEP.
005060         10  CAT-ENT-NAME-UC     PIC X(30).
005070         10  CAT-ENT-TAG-UC      PIC X(15) OCCURS 5 TIMES.
005080         10  CAT-ENT-DESC-UC     PIC X(120).
005100