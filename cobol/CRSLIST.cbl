000100******************************************************************
000200*COURSE:CST8283 BUSINESS PROGRAMMING
000300*PROFESSOR:MEL SANSCHAGRIN
000400*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500*DING SUN, JINGSHAN GUAN
000600*DESCRIPTION:
000700*THIS PROGRAM LOADS THE COURSE CATALOG AND CAREER-PATH FILES AND
000800*WRITES OUT A FLAT NAME LISTING - EVERY CATALOG COURSE NAME, IN
000900*CATALOG (SORTED) ORDER, FOLLOWED BY EVERY CAREER-PATH NAME, IN
001000*FILE ORDER.  IT SUPPORTS THE ADVISING OFFICE'S OLD REQUEST FOR A
001100*QUICK PRINTABLE LIST OF EVERYTHING ON FILE WITHOUT RUNNING THE
001200*FULL PLANNING JOB.
001300*-----------------------------------------------------------------
001400*CHANGE LOG
001500* 02-DEC-2020 WY  INITIAL VERSION, REWORKED FROM THE STUDENT
001600*                 FLAT-FILE-TO-INDEXED-FILE CONVERSION UTILITY
001700*                 FOR THE COURSE-PLANNING REWRITE.
001800* 14-FEB-2021 WY  Y2K REVIEW - NO DATE FIELDS CARRIED ON ANY
001900*                 RECORD IN THIS PROGRAM.
002000* 11-JAN-2022 ZY  ADDED THE CAREER-PATH SECTION - THE ORIGINAL
002100*                 VERSION LISTED CATALOG NAMES ONLY.
002200* 03-AUG-2023 DS  TICKET CR-2890 - TYPE-CODE PREFIX ADDED TO THE
002300*                 OUTPUT LINE SO A DOWNSTREAM SPREADSHEET IMPORT
002400*                 CAN TELL A COURSE LINE FROM A CAREER LINE.
002410* 14-MAY-2025 WW  TICKET CR-4523 - ADDED THE CAT-KEY-VIEW-IN AND
002420*                 CPP-KEY-VIEW-IN KEY-PAIR OVERLAYS AND MOVED THE
002430*                 TABLE-LOAD PARAGRAPHS THROUGH THEM, MATCHING
002440*                 THE PERIOD AUDIT'S OVERLAY-COUNT STANDARD.
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. CRS-LIST.
002800 AUTHOR. WEI YU.
002900 INSTALLATION. CST8283 BUSINESS PROGRAMMING GROUP PROJECT 3.
003000 DATE-WRITTEN. 02-DEC-2020.
003100 DATE-COMPILED. 02-DEC-2020.
003200 SECURITY. UNCLASSIFIED - STUDENT ADVISING DATA ONLY.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CRSCAT-FILE-IN
004100         ASSIGN TO CRSCATF
004200             ORGANIZATION IS LINE SEQUENTIAL
004300                 FILE STATUS IS WS-CRSCATF-STATUS.
004400     SELECT CRSCPP-FILE-IN
004500         ASSIGN TO CRSCPPF
004600             ORGANIZATION IS LINE SEQUENTIAL
004700                 FILE STATUS IS WS-CRSCPPF-STATUS.
004800     SELECT CRSNAM-FILE-OUT
004900         ASSIGN TO CRSNAMF
005000             ORGANIZATION IS LINE SEQUENTIAL
005100                 FILE STATUS IS WS-CRSNAMF-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  CRSCAT-FILE-IN.
005700 01  CAT-REC-IN.
005800     05  CRS-NAME-IN             PIC X(30).
005900     05  CRS-LEVEL-IN            PIC X(10).
006000     05  CRS-CREDITS-IN          PIC 9(02).
006100     05  CRS-PREREQ-COUNT-IN     PIC 9(01).
006200     05  CRS-PREREQ-IN           PIC X(30) OCCURS 3 TIMES.
006300     05  CRS-TAG-COUNT-IN        PIC 9(01).
006400     05  CRS-TAG-IN              PIC X(15) OCCURS 5 TIMES.
006500     05  CRS-DESC-IN             PIC X(120).
006600     05  FILLER                  PIC X(11).
006610*TICKET CR-4523 - CAT-KEY-VIEW-IN IS THE NAME/LEVEL KEY PAIR
006620*312-STORE-CATALOG-ENTRY ACTUALLY LOADS INTO THE TABLE; THE
006630*PREREQUISITE, TAG, AND DESCRIPTION BYTES THIS LISTING NEVER
006640*TOUCHES STAY UNDER THE FILLER.
006650 01  CAT-KEY-VIEW-IN REDEFINES CAT-REC-IN.
006660     05  CAT-KEY-NAME-IN         PIC X(30).
006670     05  CAT-KEY-LEVEL-IN        PIC X(10).
006680     05  FILLER                  PIC X(300).
006700*
006800 FD  CRSCPP-FILE-IN.
006900 01  CPP-REC-IN.
007000     05  CPP-NAME-IN             PIC X(20).
007100     05  CPP-COURSE-COUNT-IN     PIC 9(02).
007200     05  CPP-COURSE-IN           PIC X(30) OCCURS 10 TIMES.
007300     05  FILLER                  PIC X(06).
007310*TICKET CR-4523 - CPP-KEY-VIEW-IN IS THE CAREER-PATH NAME KEY
007320*322-STORE-CAREER-ENTRY ACTUALLY LOADS INTO THE TABLE; THE
007330*TEN COURSE-LIST SLOTS THIS LISTING NEVER TOUCHES STAY UNDER
007340*THE FILLER.
007350 01  CPP-KEY-VIEW-IN REDEFINES CPP-REC-IN.
007360     05  CPP-KEY-NAME-IN         PIC X(20).
007370     05  FILLER                  PIC X(308).
007400*
007500 FD  CRSNAM-FILE-OUT.
007600 01  CRSNAM-REC-OUT              PIC X(45).
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  WS-FILE-STATUS-FIELDS.
008100     05  WS-CRSCATF-STATUS       PIC X(02) VALUE "00".
008200     05  WS-CRSCPPF-STATUS       PIC X(02) VALUE "00".
008300     05  WS-CRSNAMF-STATUS       PIC X(02) VALUE "00".
008400     05  FILLER                  PIC X(02).
008500*
008600*COURSE CATALOG AND CAREER-PATH TABLES (CAT-NDX/CPP-NDX INDEXED).
008700 COPY CRSCAT.
008800 COPY CRSCPP.
008900*
009000 01  WS-SWITCHES.
009100     05  CAT-EOF-SW              PIC X(03) VALUE "NO ".
009110         88  CAT-AT-EOF                  VALUE "YES".
009200     05  CPP-EOF-SW              PIC X(03) VALUE "NO ".
009210         88  CPP-AT-EOF                  VALUE "YES".
009300     05  FILLER                  PIC X(03).
009400*
009500 77  WS-NAME-COUNT-WS            PIC S9(05) COMP VALUE ZERO.
009600 77  WS-PATH-COUNT-WS            PIC S9(05) COMP VALUE ZERO.
009700*
009800*WS-LIST-LINE-WS IS THE ONE OUTPUT-LINE BUFFER FOR BOTH SECTIONS
009900*OF THE LISTING - A TYPE CODE ("CRS" OR "CPP") FOLLOWED BY THE
010000*NAME.  WS-LIST-LINE-ALT-WS SPLITS IT INTO TWO HALVES SO A
010100*PROGRAMMER CHECKING THE LISTING ON A TERMINAL SESSION CAN
010200*DISPLAY JUST THE LEFT OR RIGHT HALF WITHOUT THE FULL 45 BYTES.
010300 01  WS-LIST-LINE-WS.
010400     05  WS-LIST-TYPE-WS         PIC X(03).
010500     05  FILLER                  PIC X(01).
010600     05  WS-LIST-NAME-WS         PIC X(40).
010700     05  FILLER                  PIC X(01).
010800 01  WS-LIST-LINE-ALT-WS REDEFINES WS-LIST-LINE-WS.
010900     05  WS-LIST-LEFT-HALF-WS    PIC X(22).
011000     05  WS-LIST-RIGHT-HALF-WS   PIC X(23).
011100*
011200 PROCEDURE DIVISION.
011300 100-LIST-COURSES.
011400     PERFORM 200-INITIALIZE-RUN.
011500     PERFORM 210-LIST-CATALOG-NAMES.
011600     PERFORM 220-LIST-CAREER-PATHS.
011700     PERFORM 230-TERMINATE-RUN.
011800     STOP RUN.
011900*
012000 200-INITIALIZE-RUN.
012100     PERFORM 300-OPEN-ALL-FILES.
012200     PERFORM 310-LOAD-CATALOG-TABLE.
012300     PERFORM 320-LOAD-CAREER-TABLE.
012400*
012500 230-TERMINATE-RUN.
012600     PERFORM 305-CLOSE-ALL-FILES.
012700     DISPLAY "CRS-LIST RUN COMPLETE".
012800*
012900 300-OPEN-ALL-FILES.
013000     OPEN INPUT  CRSCAT-FILE-IN
013100                 CRSCPP-FILE-IN
013200          OUTPUT CRSNAM-FILE-OUT.
013300*
013400 305-CLOSE-ALL-FILES.
013500     CLOSE CRSCAT-FILE-IN
013600           CRSCPP-FILE-IN
013700           CRSNAM-FILE-OUT.
013800*
013900 310-LOAD-CATALOG-TABLE.
014000     MOVE ZERO TO CAT-TBL-COUNT.
014100     PERFORM 311-READ-ONE-CATALOG-REC.
014200     PERFORM 312-STORE-CATALOG-ENTRY
014300         UNTIL CAT-AT-EOF.
014400*
014500 311-READ-ONE-CATALOG-REC.
014600     READ CRSCAT-FILE-IN
014700         AT END MOVE "YES" TO CAT-EOF-SW.
014800*
014900*312-STORE-CATALOG-ENTRY ONLY KEEPS THE NAME AND LEVEL - THIS
015000*LISTING NEVER SEARCHES THE TABLE, SO THE PREREQUISITE, TAG, AND
015100*DESCRIPTION FIELDS AND THE CR-3401 UPPERCASE MIRRORS ARE LEFT AT
015200*THEIR INITIAL VALUE.  TICKET CR-4523 - THE TWO FIELDS IT DOES
015210*KEEP ARE NOW MOVED THROUGH CAT-KEY-VIEW-IN, THE SAME KEY-PAIR
015220*OVERLAY THE TABLE-SEARCH SIDE OF THIS SUITE USES.
015300 312-STORE-CATALOG-ENTRY.
015400     ADD 1 TO CAT-TBL-COUNT.
015500     SET CAT-NDX TO CAT-TBL-COUNT.
015600     MOVE CAT-KEY-NAME-IN  TO CAT-ENT-NAME(CAT-NDX).
015700     MOVE CAT-KEY-LEVEL-IN TO CAT-ENT-LEVEL(CAT-NDX).
015800     PERFORM 311-READ-ONE-CATALOG-REC.
015900*
016000 320-LOAD-CAREER-TABLE.
016100     MOVE ZERO TO CPP-TBL-COUNT.
016200     PERFORM 321-READ-ONE-CAREER-REC.
016300     PERFORM 322-STORE-CAREER-ENTRY
016400         UNTIL CPP-AT-EOF.
016500*
016600 321-READ-ONE-CAREER-REC.
016700     READ CRSCPP-FILE-IN
016800         AT END MOVE "YES" TO CPP-EOF-SW.
016900*
017000*322-STORE-CAREER-ENTRY KEEPS THE NAME ONLY, THROUGH CPP-KEY-
017010*VIEW-IN, TICKET CR-4523'S MATCHING OVERLAY ON THE CAREER-PATH
017020*SIDE - THE TEN COURSE-LIST SLOTS THIS LISTING NEVER PRINTS
017030*STAY UNTOUCHED UNDER ITS FILLER.
017040 322-STORE-CAREER-ENTRY.
017100     ADD 1 TO CPP-TBL-COUNT.
017200     SET CPP-NDX TO CPP-TBL-COUNT.
017300     MOVE CPP-KEY-NAME-IN TO CPP-ENT-NAME(CPP-NDX).
017400     PERFORM 321-READ-ONE-CAREER-REC.
017500*
017600*210-LIST-CATALOG-NAMES WALKS THE TABLE IN ITS LOADED (SORTED)
017700*ORDER - NO SEPARATE SORT STEP IS NEEDED FOR THE LISTING.
017800 210-LIST-CATALOG-NAMES.
017900     IF CAT-TBL-COUNT > ZERO
018000         PERFORM 211-WRITE-ONE-CATALOG-NAME
018100             VARYING CAT-NDX FROM 1 BY 1
018200             UNTIL CAT-NDX > CAT-TBL-COUNT
018300     END-IF.
018400*
018500 211-WRITE-ONE-CATALOG-NAME.
018600     ADD 1 TO WS-NAME-COUNT-WS.
018700     MOVE "CRS" TO WS-LIST-TYPE-WS.
018800     MOVE CAT-ENT-NAME(CAT-NDX) TO WS-LIST-NAME-WS.
018900     WRITE CRSNAM-REC-OUT FROM WS-LIST-LINE-WS.
019000*
019100 220-LIST-CAREER-PATHS.
019200     IF CPP-TBL-COUNT > ZERO
019300         PERFORM 221-WRITE-ONE-CAREER-NAME
019400             VARYING CPP-NDX FROM 1 BY 1
019500             UNTIL CPP-NDX > CPP-TBL-COUNT
019600     END-IF.
019700*
019800 221-WRITE-ONE-CAREER-NAME.
019900     ADD 1 TO WS-PATH-COUNT-WS.
020000     MOVE "CPP" TO WS-LIST-TYPE-WS.
020100     MOVE CPP-ENT-NAME(CPP-NDX) TO WS-LIST-NAME-WS.
020200     WRITE CRSNAM-REC-OUT FROM WS-LIST-LINE-WS.
020300*
020400 END PROGRAM CRS-LIST.
