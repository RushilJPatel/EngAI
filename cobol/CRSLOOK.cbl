000100******************************************************************
000200*COURSE:CST8283 BUSINESS PROGRAMMING
000300*PROFESSOR:MEL SANSCHAGRIN
000400*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500*DING SUN, JINGSHAN GUAN
000600*DESCRIPTION:
000700*THIS PROGRAM READS A QUEUE OF COURSE-INFO LOOKUP REQUESTS AND
000800*ANSWERS EACH ONE AGAINST THE IN-MEMORY COURSE CATALOG TABLE.  A
000900*MATCHED REQUEST WRITES THE FULL CATALOG ROW TO THE RESULT FILE;
001000*AN UNMATCHED REQUEST WRITES A "NOT FOUND" RESULT RECORD INSTEAD
001100*SO THE CALLING JOB STEP CAN TELL THE TWO CASES APART WITHOUT
001200*SCANNING THE CATALOG ITSELF.  THIS REPLACES THE OLD ON-LINE
001300*TRANSACTION SCREEN WITH A BATCH QUEUE SINCE THE ADVISING OFFICE
001400*NO LONGER HAS TERMINAL ACCESS TO THE PLANNING SYSTEM.
001500*-----------------------------------------------------------------
001600*CHANGE LOG
001700* 06-DEC-2020 WY  INITIAL VERSION, REWORKED FROM THE ON-LINE
001800*                 STUDENT-FILE UPDATE TRANSACTION SCREEN FOR THE
001900*                 COURSE-PLANNING REWRITE.  SCREEN SECTION AND
002000*                 ACCEPT/DISPLAY PROMPTING DROPPED - THIS IS A
002100*                 BATCH QUEUE, NOT AN ON-LINE SESSION.
002200* 14-FEB-2021 ZY  Y2K REVIEW - NO DATE FIELDS CARRIED ON ANY
002300*                 RECORD IN THIS PROGRAM.
002400* 19-MAY-2022 WW  TICKET CR-3402 - "NOT FOUND" RESULT RECORD
002500*                 ADDED.  PRIOR VERSION SKIPPED AN UNMATCHED
002600*                 REQUEST SILENTLY, WHICH LEFT THE ADVISING
002700*                 OFFICE UNABLE TO TELL A TYPO FROM A DROPPED
002800*                 REQUEST.
002850* 30-JAN-2025 ZY  TICKET CR-4491 - EOF AND FOUND SWITCHES NOW
002860*                 CARRY 88-LEVEL CONDITION-NAMES AND THE BINARY
002870*                 SEARCH CURSORS MOVED TO 77-LEVEL WORK FIELDS.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. CRS-LOOK.
003200 AUTHOR. WEI YU.
003300 INSTALLATION. CST8283 BUSINESS PROGRAMMING GROUP PROJECT 3.
003400 DATE-WRITTEN. 06-DEC-2020.
003500 DATE-COMPILED. 06-DEC-2020.
003600 SECURITY. UNCLASSIFIED - STUDENT ADVISING DATA ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CRSCAT-FILE-IN
004500         ASSIGN TO CRSCATF
004600             ORGANIZATION IS LINE SEQUENTIAL
004700                 FILE STATUS IS WS-CRSCATF-STATUS.
004800     SELECT CRSLKQ-FILE-IN
004900         ASSIGN TO CRSLKQF
005000             ORGANIZATION IS LINE SEQUENTIAL
005100                 FILE STATUS IS WS-CRSLKQF-STATUS.
005200     SELECT CRSLKR-FILE-OUT
005300         ASSIGN TO CRSLKRF
005400             ORGANIZATION IS LINE SEQUENTIAL
005500                 FILE STATUS IS WS-CRSLKRF-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  CRSCAT-FILE-IN.
006100 01  CAT-REC-IN.
006200     05  CRS-NAME-IN             PIC X(30).
006300     05  CRS-LEVEL-IN            PIC X(10).
006400     05  CRS-CREDITS-IN          PIC 9(02).
006500     05  CRS-PREREQ-COUNT-IN     PIC 9(01).
006600     05  CRS-PREREQ-IN           PIC X(30) OCCURS 3 TIMES.
006700     05  CRS-TAG-COUNT-IN        PIC 9(01).
006800     05  CRS-TAG-IN              PIC X(15) OCCURS 5 TIMES.
006900     05  CRS-DESC-IN             PIC X(120).
007000     05  FILLER                  PIC X(11).
007100*
007200*CRSLKQ-FILE-IN IS THE LOOKUP-REQUEST QUEUE - ONE COURSE NAME TO
007300*LOOK UP PER RECORD.  THE REQUESTOR-ID IS CARRIED THROUGH TO THE
007400*RESULT RECORD UNCHANGED SO THE ADVISING OFFICE CAN MATCH A
007500*RESULT BACK TO THE PERSON WHO ASKED FOR IT.
007600 FD  CRSLKQ-FILE-IN.
007700 01  LKQ-REC-IN.
007800     05  LKQ-REQUESTOR-ID-IN     PIC X(10).
007900     05  LKQ-NAME-IN             PIC X(30).
008000     05  FILLER                  PIC X(05).
008050*
008060*LKQ-KEY-VIEW-IN GIVES A SHORT OVERLAY OF THE REQUEST RECORD SO
008070*A TRACE DISPLAY OF THE NAME BEING LOOKED UP DOES NOT HAVE TO
008080*CARRY THE REQUESTOR-ID AND FILLER BYTES ALONG WITH IT.
008090 01  LKQ-KEY-VIEW-IN REDEFINES LKQ-REC-IN.
008095     05  FILLER                  PIC X(10).
008096     05  LKQ-KEY-NAME-IN         PIC X(30).
008097     05  FILLER                  PIC X(05).
008100*
008200 FD  CRSLKR-FILE-OUT.
008300 01  LKR-REC-OUT                 PIC X(115).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-FILE-STATUS-FIELDS.
008800     05  WS-CRSCATF-STATUS       PIC X(02) VALUE "00".
008900     05  WS-CRSLKQF-STATUS       PIC X(02) VALUE "00".
009000     05  WS-CRSLKRF-STATUS       PIC X(02) VALUE "00".
009100     05  FILLER                  PIC X(02).
009200*
009300*COURSE CATALOG TABLE (CAT-NDX INDEXED, LOADED SORTED BY NAME SO
009400*210-SEARCH-CATALOG-TABLE CAN CUT IT WITH A BINARY SEARCH).
009500 COPY CRSCAT.
009600*
009700 01  WS-SWITCHES.
009800     05  CAT-EOF-SW              PIC X(03) VALUE "NO ".
009810         88  CAT-AT-EOF                  VALUE "YES".
009900     05  LKQ-EOF-SW              PIC X(03) VALUE "NO ".
009910         88  LKQ-AT-EOF                  VALUE "YES".
010000     05  LKQ-FOUND-SW            PIC X(03) VALUE "NO ".
010010         88  LKQ-IS-FOUND                VALUE "YES".
010100     05  FILLER                  PIC X(03).
010200*
010300 01  WS-RUN-COUNTERS.
010400     05  WS-FOUND-COUNT-WS       PIC S9(05) COMP VALUE ZERO.
010500     05  WS-NOTFOUND-COUNT-WS    PIC S9(05) COMP VALUE ZERO.
010600     05  FILLER                  PIC X(04).
010700*
010800*WS-LOW-WS/WS-HIGH-WS/WS-MID-WS ARE THE THREE CURSORS OF THE
010900*BINARY SEARCH - SAME SHAPE AS CRS-PLAN'S CATALOG SEARCH.
011000 77  WS-LOW-WS                   PIC S9(04) COMP.
011100 77  WS-HIGH-WS                  PIC S9(04) COMP.
011200 77  WS-MID-WS                   PIC S9(04) COMP.
011300*
011400 01  LKQ-REQUESTOR-ID-WS         PIC X(10).
011500 01  LKQ-NAME-WS                 PIC X(30).
011600*
011700*LKR-FOUND-LINE-WS CARRIES BACK THE FULL CATALOG ROW FOR A
011800*MATCHED REQUEST.  LKR-NOTFOUND-LINE-WS REDEFINES THE SAME 115
011900*BYTES AS A SHORT "NOT FOUND" MESSAGE LINE SO BOTH RESULT SHAPES
012000*SHARE ONE OUTPUT BUFFER AND ONE WRITE STATEMENT.
012100 01  LKR-FOUND-LINE-WS.
012200     05  LKR-RESULT-CODE-WS      PIC X(08) VALUE "FOUND   ".
012300     05  FILLER                  PIC X(01).
012400     05  LKR-REQUESTOR-ID-WS     PIC X(10).
012500     05  FILLER                  PIC X(01).
012600     05  LKR-NAME-WS             PIC X(30).
012700     05  LKR-LEVEL-WS            PIC X(10).
012800     05  LKR-CREDITS-WS          PIC 9(02).
012900     05  FILLER                  PIC X(01).
013000     05  LKR-DESC-WS             PIC X(50).
013100     05  FILLER                  PIC X(02).
013200 01  LKR-NOTFOUND-LINE-WS REDEFINES LKR-FOUND-LINE-WS.
013300     05  LKR-NF-RESULT-CODE-WS   PIC X(08).
013400     05  FILLER                  PIC X(01).
013500     05  LKR-NF-REQUESTOR-ID-WS  PIC X(10).
013600     05  FILLER                  PIC X(01).
013700     05  LKR-NF-NAME-WS          PIC X(30).
013800     05  FILLER                  PIC X(65).
013900*
014000 PROCEDURE DIVISION.
014100 100-LOOKUP-COURSES.
014200     PERFORM 110-INITIALIZE-RUN.
014300     PERFORM 200-LOOKUP-TRANSACTIONS
014400         UNTIL LKQ-AT-EOF.
014500     PERFORM 120-TERMINATE-RUN.
014600     STOP RUN.
014700*
014800 110-INITIALIZE-RUN.
014900     PERFORM 300-OPEN-ALL-FILES.
015000     PERFORM 310-LOAD-CATALOG-TABLE.
015100     PERFORM 320-READ-ONE-REQUEST.
015200*
015300 120-TERMINATE-RUN.
015400     PERFORM 305-CLOSE-ALL-FILES.
015500     DISPLAY "CRS-LOOK RUN COMPLETE - FOUND "
015600         WS-FOUND-COUNT-WS " NOT FOUND "
015700         WS-NOTFOUND-COUNT-WS.
015800*
015900 300-OPEN-ALL-FILES.
016000     OPEN INPUT  CRSCAT-FILE-IN
016100                 CRSLKQ-FILE-IN
016200          OUTPUT CRSLKR-FILE-OUT.
016300*
016400 305-CLOSE-ALL-FILES.
016500     CLOSE CRSCAT-FILE-IN
016600           CRSLKQ-FILE-IN
016700           CRSLKR-FILE-OUT.
016800*
016900 310-LOAD-CATALOG-TABLE.
017000     MOVE ZERO TO CAT-TBL-COUNT.
017100     PERFORM 311-READ-ONE-CATALOG-REC.
017200     PERFORM 312-STORE-CATALOG-ENTRY
017300         UNTIL CAT-AT-EOF.
017400*
017500 311-READ-ONE-CATALOG-REC.
017600     READ CRSCAT-FILE-IN
017700         AT END MOVE "YES" TO CAT-EOF-SW.
017800*
017900*312-STORE-CATALOG-ENTRY KEEPS THE FULL CATALOG ROW - THE
018000*LOOKUP RESULT RECORD CARRIES LEVEL, CREDITS AND DESCRIPTION
018100*BACK TO THE REQUESTOR, NOT JUST THE NAME.  THE CR-3401
018200*UPPERCASE MIRRORS ARE NOT NEEDED HERE SINCE SPEC RULE "GENERAL"
018300*CALLS FOR AN EXACT, CASE-SENSITIVE NAME MATCH ON THIS LOOKUP.
018400 312-STORE-CATALOG-ENTRY.
018500     ADD 1 TO CAT-TBL-COUNT.
018600     SET CAT-NDX TO CAT-TBL-COUNT.
018700     MOVE CRS-NAME-IN    TO CAT-ENT-NAME(CAT-NDX).
018800     MOVE CRS-LEVEL-IN   TO CAT-ENT-LEVEL(CAT-NDX).
018900     MOVE CRS-CREDITS-IN TO CAT-ENT-CREDITS(CAT-NDX).
019000     MOVE CRS-DESC-IN    TO CAT-ENT-DESC(CAT-NDX).
019100     PERFORM 311-READ-ONE-CATALOG-REC.
019200*
019300 320-READ-ONE-REQUEST.
019400     READ CRSLKQ-FILE-IN
019500         AT END MOVE "YES" TO LKQ-EOF-SW.
019600*
019700 200-LOOKUP-TRANSACTIONS.
019800     MOVE LKQ-REQUESTOR-ID-IN TO LKQ-REQUESTOR-ID-WS.
019900     MOVE LKQ-KEY-NAME-IN     TO LKQ-NAME-WS.
020000     PERFORM 210-SEARCH-CATALOG-TABLE.
020100     IF LKQ-IS-FOUND
020200         PERFORM 220-WRITE-FOUND-RECORD
020300     ELSE
020400         PERFORM 230-WRITE-NOTFOUND-RECORD
020500     END-IF.
020600     PERFORM 320-READ-ONE-REQUEST.
020700*
020800*210-SEARCH-CATALOG-TABLE IS THE SAME BINARY CUT CRS-PLAN USES
020900*AGAINST ITS CATALOG TABLE, SINCE CAT-TABLE IS LOADED IN NAME
021000*ORDER FROM THE SAME SOURCE FILE.
021100 210-SEARCH-CATALOG-TABLE.
021200     MOVE "NO " TO LKQ-FOUND-SW.
021300     MOVE 1 TO WS-LOW-WS.
021400     MOVE CAT-TBL-COUNT TO WS-HIGH-WS.
021500     PERFORM 211-TEST-ONE-MIDPOINT
021600         UNTIL WS-LOW-WS > WS-HIGH-WS
021700            OR LKQ-IS-FOUND.
021800*
021900 211-TEST-ONE-MIDPOINT.
022000     COMPUTE WS-MID-WS = (WS-LOW-WS + WS-HIGH-WS) / 2.
022100     SET CAT-NDX TO WS-MID-WS.
022200     IF CAT-ENT-NAME(CAT-NDX) = LKQ-NAME-WS
022300         MOVE "YES" TO LKQ-FOUND-SW
022400     ELSE
022500         IF CAT-ENT-NAME(CAT-NDX) < LKQ-NAME-WS
022600             COMPUTE WS-LOW-WS = WS-MID-WS + 1
022700         ELSE
022800             COMPUTE WS-HIGH-WS = WS-MID-WS - 1
022900         END-IF
023000     END-IF.
023100*
023200 220-WRITE-FOUND-RECORD.
023300     ADD 1 TO WS-FOUND-COUNT-WS.
023400     MOVE "FOUND   "           TO LKR-RESULT-CODE-WS.
023500     MOVE LKQ-REQUESTOR-ID-WS  TO LKR-REQUESTOR-ID-WS.
023600     MOVE CAT-ENT-NAME(CAT-NDX)    TO LKR-NAME-WS.
023700     MOVE CAT-ENT-LEVEL(CAT-NDX)   TO LKR-LEVEL-WS.
023800     MOVE CAT-ENT-CREDITS(CAT-NDX) TO LKR-CREDITS-WS.
023900     MOVE CAT-ENT-DESC(CAT-NDX)(1:50) TO LKR-DESC-WS.
024000     WRITE LKR-REC-OUT FROM LKR-FOUND-LINE-WS.
024100*
024200 230-WRITE-NOTFOUND-RECORD.
024300     ADD 1 TO WS-NOTFOUND-COUNT-WS.
024400     MOVE "NOTFOUND"          TO LKR-NF-RESULT-CODE-WS.
024500     MOVE LKQ-REQUESTOR-ID-WS TO LKR-NF-REQUESTOR-ID-WS.
024600     MOVE LKQ-NAME-WS         TO LKR-NF-NAME-WS.
024700     WRITE LKR-REC-OUT FROM LKR-NOTFOUND-LINE-WS.
024800*
024900 END PROGRAM CRS-LOOK.
