000100******************************************************************
000200*COPYBOOK: CRSCPP                                                *
000300*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,      *
000400*DING SUN, JINGSHAN GUAN                                         *
000500*DESCRIPTION:                                                    *
000600*THIS MEMBER CARRIES THE CAREER-PATH RECORD LAYOUT AND THE       *
000700*IN-MEMORY CAREER-PATH TABLE.  EACH PATH NAMES, IN PRIORITY      *
000800*ORDER, THE COURSES THAT MATTER MOST FOR THAT CAREER; INDEX 0    *
000900*(I.E. OCCURRENCE 1) IS THE HIGHEST-PRIORITY COURSE.             *
001000*COPIED INTO: CRS-PLAN, CRS-LIST                                 *
001100*-----------------------------------------------------------------
001200*CHANGE LOG                                                     *
001300* 09-DEC-2020 WY  INITIAL MEMBER.                                *
001400* 14-FEB-2021 ZY  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER.    *
001450* 17-SEP-2023 WW  TICKET CR-3401 - ADDED UPPERCASE MIRROR        *
001460*                 FIELD SO A CASE-INSENSITIVE CAREER-PATH NAME   *
001470*                 LOOKUP DOES NOT HAVE TO RECASE ON EVERY TEST.  *
001480* 30-JAN-2025 ZY  TICKET CR-4491 - CPP-MAX-ENTRIES AND           *
001490*                 CPP-TBL-COUNT MOVED TO 77-LEVEL WORK FIELDS.   *
001495* 02-APR-2025 WW  TICKET CR-4522 - REMOVED CPP-REC AND ITS CPP-  *
001496*                 KEY-VIEW OVERLAY.  NO PARAGRAPH HAS EVER MOVED *
001497*                 INTO OR TESTED EITHER ONE - THE CAREER-PATH    *
001498*                 LOOKUP HAS ALWAYS COMPARED CPP-ENT-NAME IN THE *
001499*                 TABLE BELOW DIRECTLY.                          *
001500******************************************************************
003000 77  CPP-MAX-ENTRIES             PIC 9(02) VALUE 40.
003100 77  CPP-TBL-COUNT               PIC S9(04) COMP VALUE ZERO.
003200 01  CPP-TABLE.
003300     05  CPP-ENTRY OCCURS 40 TIMES
003400                   INDEXED BY CPP-NDX.
003500         10  CPP-ENT-NAME        PIC X(20).
003550         10  CPP-ENT-NAME-UC     PIC X(20).
003600         10  CPP-ENT-CRS-COUNT   PIC 9(02).
003700         10  CPP-ENT-CRS         PIC X(30) OCCURS 10 TIMES.
003800