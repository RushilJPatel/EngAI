000100******************************************************************
000200*COURSE:CST8283 BUSINESS PROGRAMMING
000300*PROFESSOR:MEL SANSCHAGRIN
000400*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500*DING SUN, JINGSHAN GUAN
000600*DESCRIPTION:
000700*THIS SUBPROGRAM IS CALLED ONCE PER SCHEDULED SEMESTER FROM
000800*CRS-PLAN.  IT TOTALS THE CREDITS FOR THE COURSES GIVEN TO IT,
000900*CLASSIFIES EACH COURSE AS DIFFICULT, MODERATE, OR PLAIN FROM A
001000*FIXED LIST, AND DERIVES THE DIFFICULTY RATING AND WEEKLY STUDY
001100*HOURS TEXT FOR THE SEMESTER.  NO CALL OUT TO ANY AI ADVISOR IS
001200*MADE HERE -- THIS IS THE DETERMINISTIC FALLBACK AND IS ALWAYS
001300*THE ONE USED.
001400*-----------------------------------------------------------------
001500*CHANGE LOG
001600* 09-DEC-2020 WY  INITIAL VERSION, SPLIT OUT OF CALC-AVERAGE
001700*                 PATTERN FOR THE COURSE-PLANNING REWRITE.
001800* 11-DEC-2020 WW  ADDED MODERATE-COURSE LIST, WAS MISSING FROM
001900*                 FIRST DROP.
002000* 15-JAN-2021 ZY  CORRECTED CAP ON WKL-RATING-WS, WAS ALLOWED
002100*                 TO EXCEED 10 WHEN D WAS LARGE.
002200* 03-MAR-2021 CL  GO TO CLEANUP AFTER QA FOUND FALL-THROUGH INTO
002300*                 230-SET-LOW-BAND ON A ZERO-COURSE SEMESTER.
002400* 14-FEB-2022 DS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002500* 08-SEP-2022 JG  RAISED WKL-MAX-COURSES 6 TO 10, 18-CREDIT CAP
002600*                 COULD BE REACHED WITH MANY SMALL COURSES.
002700* 19-NOV-2022 WY  TICKET CR-2214 - TRUNCATE D X 0.5 TOWARD ZERO
002800*                 INSTEAD OF ROUNDING, MATCHES ADVISOR OFFICE'S
002900*                 HAND CALCULATION.
003000* 27-JUL-2023 WW  TICKET CR-3380 - ADDED FIXED CHALLENGES/TIPS
003100*                 TEXT CONSTANTS FOR THE ADVISOR HANDOUT.
003110* 30-JAN-2025 ZY  TICKET CR-4491 - WKL-MAX-COURSES MOVED TO A 77-
003120*                 LEVEL AND A WKL-RATING-OVER-CAP CONDITION-NAME
003130*                 ADDED FOR THE CR-2214 CAP TEST.
003140* 02-APR-2025 WW  TICKET CR-4519 - WKL-MAX-COURSES RAISED 10 TO 18
003150*                 TO MATCH THE CALLER'S WIDENED COURSE TABLE; A
003160*                 SEMESTER OF MANY LOW-CREDIT COURSES CAN LEGALLY
003170*                 HOLD MORE THAN TEN BEFORE THE 18-CREDIT CAP BITES.
003180* 02-APR-2025 WW  TICKET CR-4520 - THE CR-3380 CHALLENGES/TIPS TEXT
003190*                 WAS NEVER PASSED BACK TO THE CALLER; ADDED AS
003195*                 LINKAGE PARAMETERS SO CRS-PLAN CAN CARRY THEM
003196*                 THROUGH TO THE WORKLOAD EXTRACT.
003197* 14-MAY-2025 WW  TICKET CR-4523 - WKL-CHALLENGES-ALT-WS WAS NEVER
003198*                 ACTUALLY MOVED THROUGH; 100-COMPUTE-WORKLOAD NOW
003199*                 RETURNS THE HANDOUT LINE A HALF AT A TIME.
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. CRS-WKLD.
003500 AUTHOR. WEI YU.
003600 INSTALLATION. CST8283 BUSINESS PROGRAMMING GROUP PROJECT 3.
003700 DATE-WRITTEN. 09-DEC-2020.
003800 DATE-COMPILED. 09-DEC-2020.
003900 SECURITY. UNCLASSIFIED - STUDENT ADVISING DATA ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800*
004900*WKL-MAX-COURSES BOUNDS THE COURSE TABLE PASSED IN.  RAISED TO 18
005000*(CR-4519) - EIGHTEEN 1-CREDIT COURSES CAN LEGALLY FILL A
005100*SEMESTER BEFORE THE 18-CREDIT CAP STOPS IT, SO TEN WAS NOT ENOUGH.
005200 77  WKL-MAX-COURSES             PIC 9(02) VALUE 18.
005300 01  WKL-SUB-WS                  PIC S9(04) COMP VALUE ZERO.
005400*
005500 01  WKL-DIFFICULTY-WS           PIC S9(02) COMP VALUE ZERO.
005600*
006200 01  WKL-HALF-STEP-WS            PIC 9(03)V9 VALUE ZERO.
006300*
006400*WKL-HALF-STEP-ALT-WS IS THE SAME WORKING AREA VIEWED AS TWO
006500*SEPARATE DIGITS SO 240-TRUNCATE-HALF-STEP CAN DROP THE TENTHS
006600*DIGIT WITHOUT A COMPUTE ROUNDED.
006700 01  WKL-HALF-STEP-ALT-WS REDEFINES WKL-HALF-STEP-WS.
006800     05  WKL-HALF-WHOLE-WS       PIC 9(03).
006900     05  WKL-HALF-TENTH-WS       PIC 9(01).
007000*
007100 01  WKL-RATING-WS               PIC 9(02) VALUE ZERO.
007150     88  WKL-RATING-OVER-CAP      VALUE 11 THRU 99.
007200*
007300 01  WKL-HOURS-TEXT-WS           PIC X(12) VALUE SPACES.
007400*
007500*WKL-HOURS-ALT-WS BREAKS THE SAME 12 BYTES INTO THE LOW/HIGH
007600*BAND NUMBERS AND THE LITERAL "HOURS" SO 210/220/230 CAN BUILD
007700*THE TEXT A DIGIT AT A TIME INSTEAD OF ONE LONG MOVE EACH.
007800 01  WKL-HOURS-ALT-WS REDEFINES WKL-HOURS-TEXT-WS.
007900     05  WKL-HOURS-LOW-WS        PIC X(02).
008000     05  WKL-HOURS-DASH-WS       PIC X(01).
008100     05  WKL-HOURS-HIGH-WS       PIC X(02).
008200     05  WKL-HOURS-GAP-WS        PIC X(01).
008300     05  WKL-HOURS-WORD-WS       PIC X(05).
008400     05  FILLER                  PIC X(01).
008500*
008600*FIXED ADVISOR-HANDOUT TEXT - CR-3380.  THESE ARE CONSTANTS, NOT
008700*DERIVED FROM THE SEMESTER'S COURSE LIST, AND ARE KEPT HERE SO
008800*BOTH THE BATCH HANDOUT AND ANY FUTURE ONLINE DISPLAY PULL THE
008900*SAME WORDING.
009000 01  WKL-CHALLENGES-TEXT-WS      PIC X(60) VALUE
009100     "MULTIPLE CHALLENGING COURSES MAY OVERLAP. PRIORITIZE TIME M
009200-    "ANAGEMENT.".
009210*
009220*WKL-CHALLENGES-ALT-WS SPLITS THE HANDOUT LINE AT THE 30-BYTE
009230*MARK SO A 30-COLUMN PRINT FORM CAN CARRY IT ON TWO LINES; THE
009240*60-BYTE FORM ABOVE REMAINS THE ONE MOVED TO OUTPUT TODAY.
009250 01  WKL-CHALLENGES-ALT-WS REDEFINES WKL-CHALLENGES-TEXT-WS.
009260     05  WKL-CHALL-LINE1-WS      PIC X(30).
009270     05  WKL-CHALL-LINE2-WS      PIC X(30).
009300 01  WKL-TIPS-TEXT-WS            PIC X(60) VALUE
009400     "START ASSIGNMENTS EARLY AND MAINTAIN CONSISTENT STUDY SCHED
009500-    "ULE.".
009600*
009700 LINKAGE SECTION.
009800 01  WKL-COURSE-COUNT            PIC 9(02).
009900 01  WKL-COURSE-TABLE.
010000     05  WKL-COURSE OCCURS 18 TIMES.
010100         10  WKL-CRS-NAME        PIC X(30).
010200         10  WKL-CRS-CREDITS     PIC 9(02).
010300 01  WKL-TOTAL-CREDITS           PIC 9(02).
010400 01  WKL-RATING                  PIC 9(02).
010500 01  WKL-WEEKLY-HOURS            PIC X(12).
010510*
010520*WKL-CHALLENGES AND WKL-TIPS ARE NEW WITH CR-4520 - THEY GIVE THE
010530*CALLER BACK THE SAME FIXED ADVISOR-HANDOUT WORDING THIS PROGRAM
010540*HAS CARRIED SINCE CR-3380 BUT NEVER PASSED ANYWHERE.
010550 01  WKL-CHALLENGES              PIC X(60).
010560 01  WKL-TIPS                    PIC X(60).
010600*
010700 PROCEDURE DIVISION USING WKL-COURSE-COUNT WKL-COURSE-TABLE
010800                          WKL-TOTAL-CREDITS WKL-RATING
010900                          WKL-WEEKLY-HOURS WKL-CHALLENGES
010950                          WKL-TIPS.
011000*
011100 100-COMPUTE-WORKLOAD.
011200     PERFORM 200-SUM-CREDITS-AND-POINTS.
011300     PERFORM 210-DERIVE-RATING-AND-BAND.
011310*TICKET CR-4523 - THE HANDOUT LINE GOES BACK THROUGH ITS OWN
011320*TWO-HALF OVERLAY, THE SAME WAY THE HOURS BAND IS BUILT BELOW,
011330*INSTEAD OF ONE FLAT MOVE OF THE WHOLE 60 BYTES.
011340     MOVE WKL-CHALL-LINE1-WS     TO WKL-CHALLENGES(1:30).
011350     MOVE WKL-CHALL-LINE2-WS     TO WKL-CHALLENGES(31:30).
011360     MOVE WKL-TIPS-TEXT-WS       TO WKL-TIPS.
011400     GOBACK.
011500*
011600*200-SUM-CREDITS-AND-POINTS ADDS UP THE CREDITS IN THE SEMESTER
011700*AND SCORES +2 DIFFICULTY POINTS FOR EACH HARD COURSE, +1 FOR
011800*EACH MODERATE COURSE, PER THE FIXED LISTS IN THE SPEC.
011900 200-SUM-CREDITS-AND-POINTS.
012000     MOVE ZERO TO WKL-TOTAL-CREDITS WKL-DIFFICULTY-WS.
012100     IF WKL-COURSE-COUNT > ZERO
012200         PERFORM 201-ADD-ONE-COURSE
012300             VARYING WKL-SUB-WS FROM 1 BY 1
012400             UNTIL WKL-SUB-WS > WKL-COURSE-COUNT
012500     END-IF.
012600*
012700 201-ADD-ONE-COURSE.
012800     ADD WKL-CRS-CREDITS(WKL-SUB-WS) TO WKL-TOTAL-CREDITS.
012900     EVALUATE WKL-CRS-NAME(WKL-SUB-WS)
013000         WHEN "ALGORITHMS"
013100         WHEN "OPERATING SYSTEMS"
013200         WHEN "MACHINE LEARNING"
013300         WHEN "ARTIFICIAL INTELLIGENCE"
013400             ADD 2 TO WKL-DIFFICULTY-WS
013500         WHEN "DATA STRUCTURES"
013600         WHEN "DATABASE SYSTEMS"
013700         WHEN "COMPUTER NETWORKS"
013800             ADD 1 TO WKL-DIFFICULTY-WS
013900         WHEN OTHER
014000             CONTINUE
014100     END-EVALUATE.
014200*
014300*210-DERIVE-RATING-AND-BAND PICKS THE CREDIT BAND AND FALLS
014400*THROUGH TO THE MATCHING RATING/HOURS PARAGRAPH.  THE GO TO'S
014500*REPLACED A NESTED IF HERE AFTER CR-2106 FOUND THE NESTED FORM
014600*WAS SKIPPING THE CAP TEST ON ONE PATH.
014700 210-DERIVE-RATING-AND-BAND.
014800     IF WKL-TOTAL-CREDITS >= 15
014900         GO TO 220-SET-HIGH-BAND
015000     END-IF.
015100     IF WKL-TOTAL-CREDITS >= 12
015200         GO TO 230-SET-MID-BAND
015300     END-IF.
015400     GO TO 240-SET-LOW-BAND.
015500*
015600 220-SET-HIGH-BAND.
015700     MOVE 8 TO WKL-RATING-WS.
015800     MOVE "25" TO WKL-HOURS-LOW-WS.
015900     MOVE "-" TO WKL-HOURS-DASH-WS.
016000     MOVE "30" TO WKL-HOURS-HIGH-WS.
016100     MOVE SPACE TO WKL-HOURS-GAP-WS.
016150     MOVE "HOURS" TO WKL-HOURS-WORD-WS.
016200     GO TO 250-FINISH-BAND.
016300*
016400*230-SET-MID-BAND APPLIES THE 0.5-PER-DIFFICULTY-POINT STEP,
016500*TRUNCATED TOWARD ZERO, NOT ROUNDED - CR-2214.
016600 230-SET-MID-BAND.
016700     COMPUTE WKL-HALF-STEP-WS = WKL-DIFFICULTY-WS * 0.5.        CR2214
016800     PERFORM 240-TRUNCATE-HALF-STEP.
016900     COMPUTE WKL-RATING-WS = 6 + WKL-HALF-WHOLE-WS.
017000     IF WKL-RATING-OVER-CAP                                      WK0195
017100         MOVE 10 TO WKL-RATING-WS
017200     END-IF.
017300     MOVE "20" TO WKL-HOURS-LOW-WS.
017350     MOVE "-" TO WKL-HOURS-DASH-WS.
017400     MOVE "25" TO WKL-HOURS-HIGH-WS.
017450     MOVE SPACE TO WKL-HOURS-GAP-WS.
017500     MOVE "HOURS" TO WKL-HOURS-WORD-WS.
017600     GO TO 250-FINISH-BAND.
017700*
017800*240-SET-LOW-BAND IS THE UNDER-12-CREDIT CASE AND IS ALSO
017900*REACHED FOR A ZERO-COURSE SEMESTER (CR-2106 FIX).
018000 240-SET-LOW-BAND.
018100     MOVE 5 TO WKL-RATING-WS.
018200     MOVE "15" TO WKL-HOURS-LOW-WS.
018250     MOVE "-" TO WKL-HOURS-DASH-WS.
018300     MOVE "20" TO WKL-HOURS-HIGH-WS.
018350     MOVE SPACE TO WKL-HOURS-GAP-WS.
018400     MOVE "HOURS" TO WKL-HOURS-WORD-WS.
018500     GO TO 250-FINISH-BAND.
018600*
018700*240-TRUNCATE-HALF-STEP THROWS AWAY THE TENTHS DIGIT LEFT BY THE
018800*COMPUTE ABOVE SO THE ADD IN 230 IS INTEGER-ONLY.
018900 240-TRUNCATE-HALF-STEP.
019000     MOVE ZERO TO WKL-HALF-TENTH-WS.
019100*
019200 250-FINISH-BAND.
019300     MOVE WKL-RATING-WS TO WKL-RATING.
019400     MOVE WKL-HOURS-TEXT-WS TO WKL-WEEKLY-HOURS.
019500*
019600 250-FINISH-BAND-EXIT.
019700     EXIT.
019800*
019900 END PROGRAM CRS-WKLD.
