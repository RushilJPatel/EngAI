000100******************************************************************
000200*COURSE:CST8283 BUSINESS PROGRAMMING
000300*PROFESSOR:MEL SANSCHAGRIN
000400*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,
000500*DING SUN, JINGSHAN GUAN
000600*DESCRIPTION:
000700*THIS PROGRAM IS THE MAIN DRIVER FOR THE COURSE-PLANNING BATCH
000800*RUN.  IT LOADS THE COURSE CATALOG, CAREER-PATH, AND COLLEGE
000900*OFFERING FILES INTO MEMORY, THEN READS THE STUDENT REQUEST FILE
001000*ONE RECORD AT A TIME AND, FOR EACH REQUEST, PRODUCES THE NEXT-
001100*COURSE SUGGESTIONS, THE INTEREST ELECTIVE SUGGESTIONS, THE
001200*MULTI-SEMESTER SCHEDULE (CALLING CRS-WKLD FOR EACH SEMESTER'S
001300*WORKLOAD FIGURES), AND THE PRINTED DEGREE-PLAN REPORT.
001400*AN UNKNOWN COLLEGE KEY ON A REQUEST IS REJECTED AND SKIPPED.
001500*-----------------------------------------------------------------
001600*CHANGE LOG
001700* 09-DEC-2020 WY  INITIAL VERSION, REWORKED FROM THE STUDENT-
001800*                 AVERAGE REPORT DRIVER FOR THE COURSE-PLANNING
001900*                 REWRITE.
002000* 11-DEC-2020 WW  ADDED THE COLLEGE-OFFERING TABLE AND THE
002100*                 UNKNOWN-COLLEGE REJECT COUNT.
002200* 15-JAN-2021 ZY  INTEREST KEYWORD MATCHER ADDED, SPLIT OUT THE
002300*                 TAG/NAME/DESCRIPTION PRECEDENCE TEST.
002400* 03-MAR-2021 CL  SCHEDULE GENERATOR ADDED WITH THE GREEDY 12-18
002500*                 CREDIT FILL AND THE CALL TO CRS-WKLD.
002600* 14-FEB-2022 DS  Y2K REVIEW - NO DATE FIELDS CARRIED ON ANY
002700*                 RECORD IN THIS PROGRAM.
002800* 08-SEP-2022 JG  RAISED REQ-COMPLETED AND COL-COURSE OCCURS
002900*                 LIMITS TO MATCH THE CR-3401 CATALOG CHANGE.
003000* 19-NOV-2022 WY  TICKET CR-2214 - LEVEL-FIT AND CAREER SCORING
003100*                 MOVED INTO THEIR OWN PARAGRAPHS SO THE RATING
003200*                 CHANGE IN CRS-WKLD COULD BE TESTED ALONE.
003300* 27-JUL-2023 WW  TICKET CR-3380 - ADDED THE UPPERCASE MIRROR
003400*                 LOAD STEP (CR-3401 IN CRSCAT) SO THE ELECTIVE
003500*                 MATCHER DOES NOT RECASE ON EVERY COMPARE.
003600* 12-APR-2024 JG  TICKET CR-4417 - STABLE MATCH-COUNT BUCKETS
003700*                 REPLACED THE ORIGINAL BUBBLE PASS, WHICH WAS
003800*                 NOT STABLE ON A TIE.
003801* 30-JAN-2025 ZY  TICKET CR-4491 - ELC-MATCH-COUNT-WS WAS BEING
003804*                 LOADED FROM THE CAPPED BUCKET NUMBER INSTEAD OF
003807*                 THE REAL MATCH COUNT; ADDED WS-ELECT-TRUE-COUNT
003810*                 TO CARRY THE UNCAPPED VALUE THROUGH TO THE
003813*                 ELECTIVE REPORT.
003816* 18-MAR-2025 WW  TICKET CR-4502 - 4632-ADD-COURSE-TO-SEMESTER HAD
003819*                 NO GUARD ON WS-PLANNED-COUNT AGAINST WS-PLANNED-
003822*                 MAX, UNLIKE THE WORKLOAD AND ELIGIBLE TABLES RIGHT
003825*                 BESIDE IT; A LONG REQ-SEMESTERS RUN COULD WALK OFF
003828*                 THE END OF WS-PLANNED-TABLE.  GUARD ADDED.  ALSO
003831*                 COLLAPSED THE 475/476/477 SCORING STEPS INTO ONE
003834*                 PERFORM ... THRU RANGE WHILE IN THIS PARAGRAPH.
003837* 02-APR-2025 ZY  TICKET CR-4518 - A REQUEST RECORD WITH REQ-
003840*                 SEMESTERS BLANK OR ZERO RAN THE SEMESTER LOOP IN
003843*                 460-GENERATE-SCHEDULE ZERO TIMES INSTEAD OF
003846*                 PLANNING THE DEFAULT 8; 360-VALIDATE-REQUEST NOW
003849*                 SUBSTITUTES 8 THE SAME WAY 312-STORE-CATALOG-
003852*                 ENTRY ALREADY DEFAULTS A MISSING CRS-CREDITS-IN.
003855* 02-APR-2025 WW  TICKET CR-4519 - WS-WKL-MAX-COURSES RAISED 10 TO
003858*                 18 SO A SEMESTER OF MANY LOW-CREDIT COURSES STOPS
003861*                 UNDERCOUNTING THE WORKLOAD CALL'S CREDIT TOTAL AND
003864*                 THE PRINTED SEMESTER FOOTER.  MATCHING CHANGE MADE
003867*                 TO CRS-WKLD'S OWN WKL-MAX-COURSES.
003870* 02-APR-2025 WW  TICKET CR-4520 - THE CR-3380 ADVISOR-HANDOUT
003873*                 TEXT CONSTANTS IN CRS-WKLD WERE NEVER PASSED BACK
003876*                 ON THE CALL; WLD-LINE-WS AND THE CALL IN 464-CALL-
003879*                 WORKLOAD-ANALYZER NOW CARRY THEM THROUGH TO THE
003882*                 WORKLOAD EXTRACT FILE.
003885* 02-APR-2025 ZY  TICKET CR-4521 - QA NOTED THIS PROGRAM'S COMMENT
003888*                 COVERAGE HAD FALLEN WELL BELOW THE OTHER MEMBERS
003891*                 OF THE SUITE; ADDED BANNER AND PARAGRAPH-LEVEL
003894*                 COMMENTARY THROUGHOUT TO BRING IT BACK IN LINE.
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CRS-PLAN.
004200 AUTHOR. WEI YU.
004300 INSTALLATION. CST8283 BUSINESS PROGRAMMING GROUP PROJECT 3.
004400 DATE-WRITTEN. 09-DEC-2020.
004500 DATE-COMPILED. 09-DEC-2020.
004600 SECURITY. UNCLASSIFIED - STUDENT ADVISING DATA ONLY.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CRSCAT-FILE-IN
005500         ASSIGN TO CRSCATF
005600             ORGANIZATION IS LINE SEQUENTIAL
005700                 FILE STATUS IS WS-CRSCATF-STATUS.
005800     SELECT CRSCPP-FILE-IN
005900         ASSIGN TO CRSCPPF
006000             ORGANIZATION IS LINE SEQUENTIAL
006100                 FILE STATUS IS WS-CRSCPPF-STATUS.
006200     SELECT CRSCOL-FILE-IN
006300         ASSIGN TO CRSCOLF
006400             ORGANIZATION IS LINE SEQUENTIAL
006500                 FILE STATUS IS WS-CRSCOLF-STATUS.
006600     SELECT CRSREQ-FILE-IN
006700         ASSIGN TO CRSREQF
006800             ORGANIZATION IS LINE SEQUENTIAL
006900                 FILE STATUS IS WS-CRSREQF-STATUS.
007000     SELECT CRSNXT-FILE-OUT
007100         ASSIGN TO CRSNXTF
007200             ORGANIZATION IS LINE SEQUENTIAL
007300                 FILE STATUS IS WS-CRSNXTF-STATUS.
007400     SELECT CRSELC-FILE-OUT
007500         ASSIGN TO CRSELCF
007600             ORGANIZATION IS LINE SEQUENTIAL
007700                 FILE STATUS IS WS-CRSELCF-STATUS.
007800     SELECT CRSSCH-FILE-OUT
007900         ASSIGN TO CRSSCHF
008000             ORGANIZATION IS LINE SEQUENTIAL
008100                 FILE STATUS IS WS-CRSSCHF-STATUS.
008200     SELECT CRSWLD-FILE-OUT
008300         ASSIGN TO CRSWLDF
008400             ORGANIZATION IS LINE SEQUENTIAL
008500                 FILE STATUS IS WS-CRSWLDF-STATUS.
008600     SELECT CRSRPT-FILE-OUT
008700         ASSIGN TO CRSRPTF
008800             ORGANIZATION IS LINE SEQUENTIAL
008900                 FILE STATUS IS WS-CRSRPTF-STATUS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400*CATALOG/CAREER/COLLEGE INPUT RECORDS CARRY THE -IN SUFFIX ON
009500*EVERY FIELD SO NONE OF THEM COLLIDE WITH THE SAME-NAMED FIELDS
009600*IN THE CRSCAT/CRSCPP/CRSCOL COPYBOOK TABLES BELOW - THIS FD IS
009700*ONLY EVER A ONE-RECORD STAGING AREA ON ITS WAY INTO THE TABLE.
009800 FD  CRSCAT-FILE-IN.
009900 01  CAT-REC-IN.
010000     05  CRS-NAME-IN             PIC X(30).
010100     05  CRS-LEVEL-IN            PIC X(10).
010200     05  CRS-CREDITS-IN          PIC 9(02).
010300     05  CRS-PREREQ-COUNT-IN     PIC 9(01).
010400     05  CRS-PREREQ-IN           PIC X(30) OCCURS 3 TIMES.
010500     05  CRS-TAG-COUNT-IN        PIC 9(01).
010600     05  CRS-TAG-IN              PIC X(15) OCCURS 5 TIMES.
010700     05  CRS-DESC-IN             PIC X(120).
010710     05  FILLER                  PIC X(11).
010800*
010900 FD  CRSCPP-FILE-IN.
011000 01  CPP-REC-IN.
011100     05  CPP-NAME-IN             PIC X(20).
011200     05  CPP-COURSE-COUNT-IN     PIC 9(02).
011300     05  CPP-COURSE-IN           PIC X(30) OCCURS 10 TIMES.
011310     05  FILLER                  PIC X(06).
011400*
011500 FD  CRSCOL-FILE-IN.
011600 01  COL-REC-IN.
011700     05  COL-KEY-IN              PIC X(20).
011800     05  COL-NAME-IN             PIC X(40).
011900     05  COL-COURSE-COUNT-IN     PIC 9(02).
012000     05  COL-COURSE-IN           PIC X(30) OCCURS 20 TIMES.
012010     05  FILLER                  PIC X(08).
012100*
012200 FD  CRSREQ-FILE-IN.
012300 01  REQ-REC-IN.
012400     05  REQ-STUDENT-ID          PIC X(10).
012500     05  REQ-COLLEGE-KEY         PIC X(20).
012600     05  REQ-COMPLETED-COUNT     PIC 9(02).
012700     05  REQ-COMPLETED           PIC X(30) OCCURS 20 TIMES.
012800     05  REQ-CAREER-PATH         PIC X(20).
012900     05  REQ-INTERESTS           PIC X(80).
013000     05  REQ-SEMESTERS           PIC 9(02).
013010     05  FILLER                  PIC X(10).
013100*
013200 FD  CRSNXT-FILE-OUT.
013300 01  NXT-REC-OUT                 PIC X(60).
013400*
013500 FD  CRSELC-FILE-OUT.
013600 01  ELC-REC-OUT                 PIC X(110).
013700*
013800 FD  CRSSCH-FILE-OUT.
013900 01  SCH-REC-OUT                 PIC X(60).
014000*
014100 FD  CRSWLD-FILE-OUT.
014150*WIDENED TO X(160) BY CR-4520 TO CARRY THE CHALLENGES/TIPS TEXT
014160*CRS-WKLD NOW RETURNS ALONGSIDE THE CREDIT/RATING/HOURS FIGURES.
014200 01  WLD-REC-OUT                 PIC X(160).
014300*
014400 FD  CRSRPT-FILE-OUT.
014500 01  RPT-LINE-OUT                PIC X(132).
014600*
014700 WORKING-STORAGE SECTION.
014800*
014900*FILE STATUS FIELDS - TESTED AFTER EVERY OPEN/CLOSE BY 301-
015000*CHECK-OPEN-STATUS AND 306-CHECK-CLOSE-STATUS; NOT TESTED AFTER
015100*EACH READ/WRITE BECAUSE THE EOF/FOUND SWITCHES BELOW ALREADY
015110*CARRY THAT INFORMATION.
015200 01  WS-FILE-STATUS-FIELDS.
015300     05  WS-CRSCATF-STATUS       PIC X(02) VALUE "00".
015301         88  WS-CRSCATF-OK               VALUE "00".
015400     05  WS-CRSCPPF-STATUS       PIC X(02) VALUE "00".
015401         88  WS-CRSCPPF-OK               VALUE "00".
015500     05  WS-CRSCOLF-STATUS       PIC X(02) VALUE "00".
015501         88  WS-CRSCOLF-OK               VALUE "00".
015600     05  WS-CRSREQF-STATUS       PIC X(02) VALUE "00".
015601         88  WS-CRSREQF-OK               VALUE "00".
015700     05  WS-CRSNXTF-STATUS       PIC X(02) VALUE "00".
015701         88  WS-CRSNXTF-OK               VALUE "00".
015800     05  WS-CRSELCF-STATUS       PIC X(02) VALUE "00".
015801         88  WS-CRSELCF-OK               VALUE "00".
015900     05  WS-CRSSCHF-STATUS       PIC X(02) VALUE "00".
015901         88  WS-CRSSCHF-OK               VALUE "00".
016000     05  WS-CRSWLDF-STATUS       PIC X(02) VALUE "00".
016001         88  WS-CRSWLDF-OK               VALUE "00".
016100     05  WS-CRSRPTF-STATUS       PIC X(02) VALUE "00".
016101         88  WS-CRSRPTF-OK               VALUE "00".
016150     05  FILLER                  PIC X(02).
016200*
016300*COURSE CATALOG, CAREER-PATH, AND COLLEGE-OFFERING TABLES.
016400 COPY CRSCAT.
016500 COPY CRSCPP.
016600 COPY CRSCOL.
016700*
016800 01  WS-SWITCHES.
016900     05  CAT-EOF-SW              PIC X(03) VALUE "NO ".
016901         88  CAT-AT-EOF                  VALUE "YES".
017000     05  CPP-EOF-SW              PIC X(03) VALUE "NO ".
017001         88  CPP-AT-EOF                  VALUE "YES".
017100     05  COL-EOF-SW              PIC X(03) VALUE "NO ".
017101         88  COL-AT-EOF                  VALUE "YES".
017200     05  REQ-EOF-SW              PIC X(03) VALUE "NO ".
017201         88  REQ-AT-EOF                  VALUE "YES".
017300     05  WS-FOUND-SW             PIC X(03) VALUE "NO ".
017301         88  WS-NAME-FOUND               VALUE "YES".
017400     05  WS-PREREQ-OK-SW         PIC X(03) VALUE "NO ".
017401         88  WS-PREREQS-SATISFIED        VALUE "YES".
017500     05  WS-CAREER-KNOWN-SW      PIC X(03) VALUE "NO ".
017501         88  WS-CAREER-IS-KNOWN          VALUE "YES".
017600     05  WS-STOP-FILL-SW         PIC X(03) VALUE "NO ".
017601         88  WS-FILL-IS-STOPPED          VALUE "YES".
017700     05  REQ-REJECT-SW           PIC X(03) VALUE "NO ".
017701         88  REQ-IS-REJECTED             VALUE "YES".
017750     05  FILLER                  PIC X(03).
017800*
017900 01  WS-RUN-COUNTERS.
018000     05  WS-PROCESSED-COUNT-WS   PIC S9(05) COMP VALUE ZERO.
018100     05  WS-REJECTED-COUNT-WS    PIC S9(05) COMP VALUE ZERO.
018150     05  FILLER                  PIC X(04).
018200*
018300*GENERAL SEARCH SCRATCH FIELDS - ONE CALLER ALWAYS LOADS THESE
018400*AND PERFORMS THE MATCHING 6XX SEARCH PARAGRAPH RIGHT AWAY, SO
018500*A SINGLE SET OF SCRATCH FIELDS SERVES EVERY SEARCH IN THE RUN.
018600 01  WS-SEARCH-NAME-WS           PIC X(30) VALUE SPACES.
018700 01  WS-SEARCH-COL-WS            PIC X(20) VALUE SPACES.
018800 01  WS-SEARCH-CPP-WS            PIC X(20) VALUE SPACES.
018900 01  WS-LOW-WS                   PIC S9(04) COMP.
019000 01  WS-HIGH-WS                  PIC S9(04) COMP.
019100 01  WS-MID-WS                   PIC S9(04) COMP.
019200 01  WS-OFF-NDX-WS               PIC S9(04) COMP.
019300 01  WS-PQ-NDX-WS                PIC S9(04) COMP.
019400 01  WS-CMPL-NDX-WS              PIC S9(04) COMP.
019500 01  WS-PLN-SCAN-NDX-WS          PIC S9(04) COMP.
019600 01  WS-TAG-NDX-WS               PIC S9(04) COMP.
019700 01  WS-COL-NDX-SAVE-WS          PIC S9(04) COMP VALUE ZERO.
019800 01  WS-RANK-WS                  PIC 9(01) VALUE ZERO.
019900 01  WS-HIT-COUNT-WS             PIC S9(04) COMP.
020000 01  WS-LAST-REASON-WS           PIC X(60) VALUE SPACES.
020100 01  WS-MATCH-COUNT-WS           PIC S9(04) COMP.
020200 01  WS-FIRST-REASON-WS          PIC X(60) VALUE SPACES.
020300 01  WS-CAREER-FLAG-WS           PIC X(01) VALUE "N".
020400 01  WS-CAREER-RANK-WS           PIC S9(04) COMP.
020500 01  WS-SCORE-WS                 PIC S9(06) COMP.
020600 01  WS-BUCKET-NUM-WS            PIC 9(02) COMP.
020700*
020800*PLANNED-COURSE WORKING TABLE - STARTS AS A COPY OF THE
020900*REQUEST'S COMPLETED LIST AND GROWS AS THE SCHEDULE GENERATOR
021000*SELECTS A COURSE, SO A LATER SEMESTER SEES EARLIER SEMESTERS'
021100*CHOICES AS SATISFIED PREREQUISITES.
021200 77  WS-PLANNED-MAX              PIC 9(03) VALUE 120.
021300 01  WS-PLANNED-COUNT            PIC S9(04) COMP VALUE ZERO.
021400 01  WS-PLANNED-TABLE.
021500     05  WS-PLANNED-NAME         PIC X(30) OCCURS 120 TIMES
021600                                  INDEXED BY PLN-NDX.
021700*
021800*RANK-ORDERED BUCKETS FOR THE NEXT-COURSE SUGGESTER - ONE
021900*BUCKET PER LEVEL RANK (1-5) SO COURSES CAN BE EMITTED LOW
022000*RANK TO HIGH WITHOUT A SORT VERB, EACH BUCKET KEEPING THE
022100*OFFERING-LIST ORDER IT WAS FOUND IN (THE STABILITY RULE).
022200 01  WS-RANK-BUCKETS.
022300     05  WS-RANK-BUCKET OCCURS 5 TIMES INDEXED BY RNK-NDX.
022400         10  WS-RANK-COUNT       PIC S9(04) COMP VALUE ZERO.
022500         10  WS-RANK-COURSE OCCURS 20 TIMES INDEXED BY RNB-NDX.
022600             15  WS-RANK-NAME    PIC X(30).
022700             15  WS-RANK-LEVEL   PIC X(10).
022800             15  WS-RANK-CREDITS PIC 9(02).
022900 01  WS-NXT-WRITTEN-WS           PIC S9(04) COMP VALUE ZERO.
023000*
023100*INTEREST-KEYWORD TABLE, BUILT ONCE PER REQUEST BY THE COMMA
023200*SPLITTER AND THEN RE-USED BY BOTH THE ELECTIVE MATCHER AND THE
023300*SCHEDULE GENERATOR'S INTEREST SCORING STEP.
023400 01  WS-KEYWORD-MAX              PIC 9(02) VALUE 20.
023500 01  WS-KEYWORD-COUNT            PIC S9(04) COMP VALUE ZERO.
023600 01  WS-KEYWORD-TABLE.
023700     05  WS-KEYWORD-ENTRY OCCURS 20 TIMES INDEXED BY KW-NDX.
023800         10  WS-KEYWORD          PIC X(20).
023900         10  WS-KEYWORD-LEN      PIC S9(04) COMP.
024000 01  WS-INTERESTS-UC-WS          PIC X(80) VALUE SPACES.
024100 01  WS-RAW-KEYWORD-WS           PIC X(20) VALUE SPACES.
024200 01  WS-INT-PTR-WS               PIC S9(04) COMP VALUE 1.
024300 01  WS-FIRST-NONBLANK-WS        PIC S9(04) COMP.
024400 01  WS-SCAN-NDX-WS              PIC S9(04) COMP.
024500*
024600*MATCH-COUNT BUCKETS FOR THE ELECTIVE MATCHER (CR-4417) - BUCKET
024700*10 HOLDS EVERY COURSE THAT MATCHED 10 OR MORE KEYWORDS, WALKED
024800*HIGH TO LOW WHEN THE TOP FIVE ARE WRITTEN.
024900 01  WS-ELECT-BUCKETS.
025000     05  WS-ELECT-BUCKET OCCURS 10 TIMES INDEXED BY ELB-NDX.
025100         10  WS-ELECT-COUNT      PIC S9(04) COMP VALUE ZERO.
025200         10  WS-ELECT-ENTRY OCCURS 20 TIMES INDEXED BY ELE-NDX.
025300             15  WS-ELECT-NAME   PIC X(30).
025350             15  WS-ELECT-TRUE-COUNT PIC 9(02).
025400             15  WS-ELECT-REASON PIC X(60).
025500 01  WS-ELC-WRITTEN-WS           PIC S9(04) COMP VALUE ZERO.
025600*
025700*SEMESTER SCHEDULE WORK AREAS.
025800 01  WS-SEMESTER-WS              PIC 9(02).
025900 01  WS-YEAR-WS                  PIC 9(01).
026000 01  WS-TERM-WS                  PIC X(06).
026100 01  WS-TARGET-LEVEL-WS          PIC X(10).
026200 01  WS-DIV-TEMP-WS              PIC S9(04) COMP.
026300 01  WS-REM-WS                   PIC S9(04) COMP.
026400 01  WS-SEM-CREDIT-TOTAL-WS      PIC 9(02) VALUE ZERO.
026500 01  WS-STUDENT-GRAND-TOTAL-WS   PIC S9(05) COMP VALUE ZERO.
026600 01  WS-STUDENT-COURSE-COUNT-WS  PIC S9(05) COMP VALUE ZERO.
026700*
026800*ELIGIBLE-COURSE TABLE FOR ONE SEMESTER, SCORED AND THEN SORTED
026900*DESCENDING BY SCORE (STABLE INSERTION SORT - 462) BEFORE THE
027000*GREEDY 12-18 CREDIT FILL (463) WALKS IT IN ORDER.
027100 01  WS-ELIG-MAX                 PIC 9(02) VALUE 60.
027200 01  WS-ELIG-COUNT               PIC S9(04) COMP VALUE ZERO.
027300 01  WS-ELIG-TABLE.
027400     05  WS-ELIG-ENTRY OCCURS 60 TIMES INDEXED BY ELG-NDX.
027500         10  WS-ELIG-NAME        PIC X(30).
027600         10  WS-ELIG-CREDITS     PIC 9(02).
027700         10  WS-ELIG-CAREER-FLAG PIC X(01).
027800         10  WS-ELIG-SCORE       PIC S9(06) COMP.
027900         10  WS-ELIG-PICKED-SW   PIC X(03).
028000*
028100*WS-SORT-KEY-ENTRY-WS IS A ONE-ENTRY HOLDING AREA THE SAME SHAPE
028200*AS WS-ELIG-ENTRY, USED BY THE INSERTION SORT TO LIFT ONE ENTRY
028300*OUT WHILE THE SLOTS BEHIND IT SHIFT UP.
028400 01  WS-SORT-KEY-ENTRY-WS.
028500     05  WS-SORT-KEY-NAME-WS     PIC X(30).
028600     05  WS-SORT-KEY-CREDITS-WS  PIC 9(02).
028700     05  WS-SORT-KEY-CAREER-WS   PIC X(01).
028800     05  WS-SORT-KEY-SCORE-WS    PIC S9(06) COMP.
028900     05  WS-SORT-KEY-PICKED-WS   PIC X(03).
028950     05  FILLER                  PIC X(03).
029000 01  WS-SORT-I-WS                PIC S9(04) COMP.
029100 01  WS-SORT-J-WS                PIC S9(04) COMP.
029200*
029300*MIRROR OF THE CRS-WKLD LINKAGE PARAMETERS - BUILT UP ONE COURSE
029400*AT A TIME BY 4632-ADD-COURSE-TO-SEMESTER AND PASSED WHOLE ON
029500*THE CALL IN 464-CALL-WORKLOAD-ANALYZER.
029550*WS-WKL-MAX-COURSES MIRRORS CRS-WKLD'S OWN WKL-MAX-COURSES LIMIT -
029560*THE TWO PROGRAMS DO NOT SHARE STORAGE, SO THE CAP IS CARRIED
029570*HERE AS WELL AND MUST BE RAISED IN STEP IF CRS-WKLD'S EVER IS.
029571*TICKET CR-4519 - RAISED 10 TO 18 (THE HARD CREDIT CAP TESTED BY
029572*4631-CONSIDER-ONE-COURSE). A SEMESTER OF EIGHTEEN 1-CREDIT
029573*ELECTIVES WAS SILENTLY DROPPING COURSES PAST THE 10TH OUT OF
029574*THIS TABLE, WHICH UNDERCOUNTED THE WORKLOAD CALL'S CREDIT TOTAL
029575*AND THE PRINTED SEMESTER FOOTER EVEN THOUGH EVERY COURSE STILL
029576*WROTE ITS OWN SCH-REC-OUT DETAIL LINE AND COUNTED IN THE
029577*STUDENT'S GRAND TOTAL.
029580 01  WS-WKL-MAX-COURSES          PIC 9(02) VALUE 18.
029600 01  WS-WKL-COURSE-COUNT         PIC 9(02) VALUE ZERO.
029700 01  WS-WKL-COURSE-TABLE.
029800     05  WS-WKL-COURSE OCCURS 18 TIMES.
029900         10  WS-WKL-CRS-NAME     PIC X(30).
030000         10  WS-WKL-CRS-CREDITS  PIC 9(02).
030100 01  WS-WKL-TOTAL-CREDITS        PIC 9(02) VALUE ZERO.
030200 01  WS-WKL-RATING               PIC 9(02) VALUE ZERO.
030300 01  WS-WKL-WEEKLY-HOURS         PIC X(12) VALUE SPACES.
030310*TICKET CR-4523 - WS-WKL-HOURS-ALT-WS IS THE SAME BAND-TEXT
030312*OVERLAY CRS-WKLD KEEPS ON ITS OWN WKL-HOURS-TEXT-WS, SO
030314*464-CALL-WORKLOAD-ANALYZER CAN CARRY THE BAND OVER TO
030316*WLD-LINE-WS A PIECE AT A TIME INSTEAD OF ONE FLAT MOVE.
030318 01  WS-WKL-HOURS-ALT-WS REDEFINES WS-WKL-WEEKLY-HOURS.
030320     05  WS-WKL-HOURS-LOW-WS     PIC X(02).
030322     05  WS-WKL-HOURS-DASH-WS    PIC X(01).
030324     05  WS-WKL-HOURS-HIGH-WS    PIC X(02).
030326     05  WS-WKL-HOURS-GAP-WS     PIC X(01).
030328     05  WS-WKL-HOURS-WORD-WS    PIC X(05).
030329     05  FILLER                  PIC X(01).
030330*TICKET CR-4520 - CRS-WKLD'S FIXED ADVISOR-HANDOUT TEXT, CARRIED
030332*BACK ON THE CALL AND ON INTO THE WORKLOAD EXTRACT RECORD.
030334 01  WS-WKL-CHALLENGES-WS        PIC X(60) VALUE SPACES.
030336 01  WS-WKL-TIPS-WS              PIC X(60) VALUE SPACES.
030400*
030500*ELECTIVE AND SCHEDULE OUTPUT RECORDS ARE BUILT IN WORKING
030600*STORAGE AND WRITTEN FROM HERE, THE SAME WAY THE OLD STUDENT
030700*REPORT LINE WAS BUILT IN STUDENT-REPORT-WS AND WRITTEN FROM IT.
030800 01  NXT-LINE-WS.
030900     05  NXT-STUDENT-ID-WS       PIC X(10).
031000     05  NXT-RANK-WS             PIC 9(02).
031100     05  NXT-NAME-WS             PIC X(30).
031200     05  NXT-LEVEL-WS            PIC X(10).
031300     05  NXT-CREDITS-WS          PIC 9(02).
031400     05  FILLER                  PIC X(06).
031500*
031600 01  ELC-LINE-WS.
031700     05  ELC-STUDENT-ID-WS       PIC X(10).
031800     05  ELC-RANK-WS             PIC 9(02).
031900     05  ELC-NAME-WS             PIC X(30).
032000     05  ELC-MATCH-COUNT-WS      PIC 9(02).
032100     05  ELC-REASON-WS           PIC X(60).
032200     05  FILLER                  PIC X(06).
032300*
032400 01  SCH-LINE-WS.
032500     05  SCH-STUDENT-ID-WS       PIC X(10).
032600     05  SCH-SEMESTER-WS         PIC 9(02).
032700     05  SCH-YEAR-WS             PIC 9(01).
032800     05  SCH-TERM-WS             PIC X(06).
032900     05  SCH-COURSE-WS           PIC X(30).
033000     05  SCH-CREDITS-WS          PIC 9(02).
033100     05  SCH-CAREER-FLAG-WS      PIC X(01).
033200     05  FILLER                  PIC X(08).
033300*
033400*TICKET CR-4520 WIDENED THIS RECORD WITH THE CHALLENGES/TIPS TEXT
033410*CRS-WKLD NOW PASSES BACK; CRSWLDF MUST BE RESIZED IN STEP.
033420 01  WLD-LINE-WS.
033500     05  WLD-STUDENT-ID-WS       PIC X(10).
033600     05  WLD-SEMESTER-WS         PIC 9(02).
033700     05  WLD-TOTAL-CREDITS-WS    PIC 9(02).
033800     05  WLD-DIFFICULTY-WS       PIC 9(02).
033900     05  WLD-WEEKLY-HOURS-WS     PIC X(12).
033902*TICKET CR-4523 - SAME BAND-TEXT OVERLAY AS WS-WKL-HOURS-ALT-WS
033904*ABOVE, SO 464-CALL-WORKLOAD-ANALYZER CAN REBUILD THE BAND INTO
033906*THE EXTRACT RECORD A PIECE AT A TIME.
033908     05  WLD-HOURS-ALT-WS REDEFINES WLD-WEEKLY-HOURS-WS.
033910         10  WLD-HOURS-LOW-WS    PIC X(02).
033912         10  WLD-HOURS-DASH-WS   PIC X(01).
033914         10  WLD-HOURS-HIGH-WS   PIC X(02).
033916         10  WLD-HOURS-GAP-WS    PIC X(01).
033918         10  WLD-HOURS-WORD-WS   PIC X(05).
033919         10  FILLER              PIC X(01).
033920     05  WLD-CHALLENGES-WS       PIC X(60).
033922*TICKET CR-4523 - SPLITS THE HANDOUT TEXT INTO ITS TWO PRINT-
033924*WIDTH HALVES, THE SAME SHAPE CRS-WKLD BUILDS THEM IN.
033926     05  WLD-CHALL-ALT-WS REDEFINES WLD-CHALLENGES-WS.
033928         10  WLD-CHALL-LINE1-WS  PIC X(30).
033930         10  WLD-CHALL-LINE2-WS  PIC X(30).
033932     05  WLD-TIPS-WS             PIC X(60).
034000     05  FILLER                  PIC X(12).
034100*
034200*PRINT-IMAGE REPORT LINES - ONE WORKING-STORAGE GROUP PER LINE
034300*TYPE, EACH 132 BYTES WIDE TO MATCH RPT-LINE-OUT.
034400 01  RPT-HEADING-WS.
034500     05  FILLER                  PIC X(07) VALUE "STUDENT".
034600     05  FILLER                  PIC X(01) VALUE SPACE.
034700     05  RPT-HDG-STUDENT-ID-WS   PIC X(10).
034800     05  FILLER                  PIC X(03) VALUE SPACES.
034900     05  FILLER                  PIC X(07) VALUE "COLLEGE".
035000     05  FILLER                  PIC X(01) VALUE SPACE.
035100     05  RPT-HDG-COLLEGE-WS      PIC X(40).
035200     05  FILLER                  PIC X(02) VALUE SPACES.
035300     05  FILLER                  PIC X(06) VALUE "CAREER".
035400     05  FILLER                  PIC X(01) VALUE SPACE.
035500     05  RPT-HDG-CAREER-WS       PIC X(20).
035600     05  FILLER                  PIC X(02) VALUE SPACES.
035700     05  FILLER                  PIC X(09) VALUE "INTERESTS".
035800     05  FILLER                  PIC X(01) VALUE SPACE.
035900     05  RPT-HDG-INTERESTS-WS    PIC X(20).
036000     05  FILLER                  PIC X(02) VALUE SPACES.
036100*
036200 01  RPT-SUBHEAD-WS.
036300     05  FILLER                  PIC X(08) VALUE "SEMESTER".
036400     05  FILLER                  PIC X(01) VALUE SPACE.
036500     05  RPT-SUB-SEMESTER-WS     PIC 9(02).
036600     05  FILLER                  PIC X(02) VALUE SPACES.
036700     05  FILLER                  PIC X(04) VALUE "YEAR".
036800     05  FILLER                  PIC X(01) VALUE SPACE.
036900     05  RPT-SUB-YEAR-WS         PIC 9(01).
037000     05  FILLER                  PIC X(02) VALUE SPACES.
037100     05  RPT-SUB-TERM-WS         PIC X(06).
037200     05  FILLER                  PIC X(105) VALUE SPACES.
037300*
037400 01  RPT-DETAIL-WS.
037500     05  FILLER                  PIC X(04) VALUE SPACES.
037600     05  RPT-DET-NAME-WS         PIC X(30).
037700     05  FILLER                  PIC X(02) VALUE SPACES.
037800     05  RPT-DET-CREDITS-WS      PIC 9(02).
037900     05  FILLER                  PIC X(02) VALUE SPACES.
038000     05  RPT-DET-CAREER-WS       PIC X(01).
038100     05  FILLER                  PIC X(91) VALUE SPACES.
038200*
038300 01  RPT-SEMFOOT-WS.
038400     05  FILLER                  PIC X(04) VALUE SPACES.
038500     05  FILLER                  PIC X(06) VALUE "TOTAL ".
038600     05  RPT-FOOT-CREDITS-WS     PIC 9(02).
038700     05  FILLER                  PIC X(01) VALUE SPACE.
038800     05  FILLER                  PIC X(07) VALUE "CREDITS".
038900     05  FILLER                  PIC X(02) VALUE SPACES.
039000     05  FILLER                  PIC X(10) VALUE "DIFFICULTY".
039100     05  RPT-FOOT-RATING-WS      PIC 9(02).
039200     05  FILLER                  PIC X(02) VALUE SPACES.
039300     05  RPT-FOOT-HOURS-WS       PIC X(12).
039400     05  FILLER                  PIC X(84) VALUE SPACES.
039500*
039600 01  RPT-STUTOT-WS.
039700     05  FILLER                  PIC X(06) VALUE SPACES.
039800     05  FILLER                  PIC X(11) VALUE "STUDENT TOT".
039900     05  FILLER                  PIC X(01) VALUE "-".
040000     05  FILLER                  PIC X(02) VALUE "AL".
040100     05  FILLER                  PIC X(01) VALUE SPACE.
040200     05  RPT-TOT-COURSES-WS      PIC 9(03).
040300     05  FILLER                  PIC X(08) VALUE " COURSES".
040400     05  FILLER                  PIC X(02) VALUE SPACES.
040500     05  RPT-TOT-CREDITS-WS      PIC 9(04).
040600     05  FILLER                  PIC X(08) VALUE " CREDITS".
040700     05  FILLER                  PIC X(86) VALUE SPACES.
040800*
040900 01  RPT-REJECT-WS.
041000     05  FILLER                  PIC X(08) VALUE "REJECTED".
041100     05  FILLER                  PIC X(01) VALUE SPACE.
041200     05  RPT-REJ-STUDENT-ID-WS   PIC X(10).
041300     05  FILLER                  PIC X(01) VALUE SPACE.
041400     05  FILLER                  PIC X(24) VALUE
041500         "UNKNOWN COLLEGE KEY - ".
041600     05  RPT-REJ-COLLEGE-WS      PIC X(20).
041700     05  FILLER                  PIC X(68) VALUE SPACES.
041800*
041900 01  RPT-ENDRUN-WS.
042000     05  FILLER                  PIC X(10) VALUE "PROCESSED:".
042100     05  RPT-END-PROCESSED-WS    PIC 9(05).
042200     05  FILLER                  PIC X(02) VALUE SPACES.
042300     05  FILLER                  PIC X(09) VALUE "REJECTED:".
042400     05  RPT-END-REJECTED-WS     PIC 9(05).
042500     05  FILLER                  PIC X(101) VALUE SPACES.
042600*
042700 PROCEDURE DIVISION.
042800 100-PLAN-STUDENTS.
042900     PERFORM 200-INITIALIZE-RUN.
043000     PERFORM 210-PROCESS-ONE-REQUEST
043100         UNTIL REQ-AT-EOF.
043200     PERFORM 205-TERMINATE-RUN.
043300     STOP RUN.
043400*
043500 200-INITIALIZE-RUN.
043600     PERFORM 300-OPEN-ALL-FILES.
043700     PERFORM 310-LOAD-CATALOG-TABLE.
043800     PERFORM 320-LOAD-CAREER-TABLE.
043900     PERFORM 330-LOAD-COLLEGE-TABLE.
044000     PERFORM 340-READ-NEXT-REQUEST.
044100*
044150*205-TERMINATE-RUN IS THE ONLY EXIT FROM 100-PLAN-STUDENTS - EVERY
044160*PATH THROUGH THE REQUEST LOOP, INCLUDING THE LAST RECORD, FALLS
044170*THROUGH TO HERE SO THE RUN TOTALS ARE ALWAYS PRINTED ONCE.
044200 205-TERMINATE-RUN.
044300     PERFORM 590-WRITE-END-OF-REPORT.
044400     PERFORM 305-CLOSE-ALL-FILES.
044500     DISPLAY "CRS-PLAN RUN COMPLETE".
044600*
044650*210-PROCESS-ONE-REQUEST HANDLES ONE REQUEST RECORD END TO END -
044660*VALIDATE, THEN EITHER COUNT IT AS A REJECT OR RUN THE FULL
044670*THREE-UNIT PLAN - AND ALWAYS READS THE NEXT RECORD BEFORE RETURN.
044700 210-PROCESS-ONE-REQUEST.
044800     PERFORM 360-VALIDATE-REQUEST.
044900     IF REQ-IS-REJECTED
045000         ADD 1 TO WS-REJECTED-COUNT-WS
045100         PERFORM 560-WRITE-REJECT-LINE
045200     ELSE
045300         PERFORM 400-PLAN-ONE-STUDENT
045400     END-IF.
045500     PERFORM 340-READ-NEXT-REQUEST.
045600*
045700*300-OPEN-ALL-FILES OPENS EVERY FILE THIS RUN TOUCHES. THE
045800*REFERENCE TABLES AND THE REQUEST FILE ARE INPUT; EVERYTHING
045900*ELSE IS OUTPUT, INCLUDING THE PRINT-IMAGE REPORT.
046000 300-OPEN-ALL-FILES.
046100     OPEN INPUT  CRSCAT-FILE-IN
046200                 CRSCPP-FILE-IN
046300                 CRSCOL-FILE-IN
046400                 CRSREQ-FILE-IN
046500          OUTPUT CRSNXT-FILE-OUT
046600                 CRSELC-FILE-OUT
046700                 CRSSCH-FILE-OUT
046800                 CRSWLD-FILE-OUT
046900                 CRSRPT-FILE-OUT.
046910     PERFORM 301-CHECK-OPEN-STATUS.
047000*
047010*301-CHECK-OPEN-STATUS DISPLAYS A DIAGNOSTIC FOR ANY FILE THAT
047020*DID NOT OPEN CLEAN; THE RUN IS LEFT TO FAIL ON THE FIRST READ
047030*OR WRITE AGAINST THAT FILE RATHER THAN ABORTED HERE.
047040 301-CHECK-OPEN-STATUS.
047050     IF NOT WS-CRSCATF-OK
047060         DISPLAY "CRS-PLAN - CRSCATF OPEN STATUS " WS-CRSCATF-STATUS
047070     END-IF.
047080     IF NOT WS-CRSCPPF-OK
047090         DISPLAY "CRS-PLAN - CRSCPPF OPEN STATUS " WS-CRSCPPF-STATUS
047100     END-IF.
047110     IF NOT WS-CRSCOLF-OK
047120         DISPLAY "CRS-PLAN - CRSCOLF OPEN STATUS " WS-CRSCOLF-STATUS
047130     END-IF.
047140     IF NOT WS-CRSREQF-OK
047150         DISPLAY "CRS-PLAN - CRSREQF OPEN STATUS " WS-CRSREQF-STATUS
047160     END-IF.
047170     IF NOT WS-CRSNXTF-OK
047180         DISPLAY "CRS-PLAN - CRSNXTF OPEN STATUS " WS-CRSNXTF-STATUS
047190     END-IF.
047200     IF NOT WS-CRSELCF-OK
047210         DISPLAY "CRS-PLAN - CRSELCF OPEN STATUS " WS-CRSELCF-STATUS
047220     END-IF.
047230     IF NOT WS-CRSSCHF-OK
047240         DISPLAY "CRS-PLAN - CRSSCHF OPEN STATUS " WS-CRSSCHF-STATUS
047250     END-IF.
047260     IF NOT WS-CRSWLDF-OK
047270         DISPLAY "CRS-PLAN - CRSWLDF OPEN STATUS " WS-CRSWLDF-STATUS
047280     END-IF.
047290     IF NOT WS-CRSRPTF-OK
047300         DISPLAY "CRS-PLAN - CRSRPTF OPEN STATUS " WS-CRSRPTF-STATUS
047310     END-IF.
047320*
047330*305-CLOSE-ALL-FILES RUNS FROM 205-TERMINATE-RUN ONLY - EVERY FILE
047340*OPENED IN 300 ABOVE IS CLOSED HERE IN ONE STATEMENT, OPEN AND
047350*OUTPUT ALIKE, SO NONE IS EVER LEFT OPEN ON A CLEAN RUN.
048000 305-CLOSE-ALL-FILES.
048010     CLOSE CRSCAT-FILE-IN
048020           CRSCPP-FILE-IN
048030           CRSCOL-FILE-IN
048040           CRSREQ-FILE-IN
048050           CRSNXT-FILE-OUT
048060           CRSELC-FILE-OUT
048070           CRSSCH-FILE-OUT
048080           CRSWLD-FILE-OUT
048090           CRSRPT-FILE-OUT.
048095     PERFORM 306-CHECK-CLOSE-STATUS.
048100*
048110*306-CHECK-CLOSE-STATUS IS THE CLOSE-SIDE COUNTERPART TO 301
048120*ABOVE - SAME ONE-LINE DIAGNOSTIC, NO ABORT.
048130 306-CHECK-CLOSE-STATUS.
048140     IF NOT WS-CRSCATF-OK
048150         DISPLAY "CRS-PLAN - CRSCATF CLOSE STATUS " WS-CRSCATF-STATUS
048160     END-IF.
048170     IF NOT WS-CRSRPTF-OK
048180         DISPLAY "CRS-PLAN - CRSRPTF CLOSE STATUS " WS-CRSRPTF-STATUS
048190     END-IF.
048195*
048200*310-LOAD-CATALOG-TABLE ASSUMES THE EXTRACT IS ALREADY SORTED BY
048300*CRS-NAME (PER THE FILES SECTION NOTE) SO THE TABLE COMES OUT OF
048400*THE LOAD ALREADY IN BINARY-SEARCH ORDER - NO SORT STEP NEEDED.
048500 310-LOAD-CATALOG-TABLE.
048600     MOVE ZERO TO CAT-TBL-COUNT.
048700     PERFORM 311-READ-ONE-CATALOG-REC.
048800     PERFORM 312-STORE-CATALOG-ENTRY
048900         UNTIL CAT-AT-EOF.
049000*
049050*311-READ-ONE-CATALOG-REC IS A PLAIN READ/AT-END PAIR - NO FILE-
049060*STATUS TEST HERE, ONLY ON OPEN AND CLOSE, SINCE CAT-EOF-SW ALONE
049070*IS ENOUGH TO DRIVE THE 312 LOAD LOOP BELOW.
049100 311-READ-ONE-CATALOG-REC.
049200     READ CRSCAT-FILE-IN
049300         AT END MOVE "YES" TO CAT-EOF-SW.
049400*
049500 312-STORE-CATALOG-ENTRY.
049600     ADD 1 TO CAT-TBL-COUNT.
049700     SET CAT-NDX TO CAT-TBL-COUNT.
049800     MOVE CRS-NAME-IN          TO CAT-ENT-NAME(CAT-NDX).
049900     MOVE CRS-LEVEL-IN         TO CAT-ENT-LEVEL(CAT-NDX).
050000     IF CRS-CREDITS-IN = ZERO
050100         MOVE 3 TO CAT-ENT-CREDITS(CAT-NDX)
050200     ELSE
050300         MOVE CRS-CREDITS-IN TO CAT-ENT-CREDITS(CAT-NDX)
050400     END-IF.
050500     MOVE CRS-PREREQ-COUNT-IN  TO CAT-ENT-PREQ-COUNT(CAT-NDX).
050600     MOVE CRS-PREREQ-IN(1)     TO CAT-ENT-PREQ(CAT-NDX, 1).
050700     MOVE CRS-PREREQ-IN(2)     TO CAT-ENT-PREQ(CAT-NDX, 2).
050800     MOVE CRS-PREREQ-IN(3)     TO CAT-ENT-PREQ(CAT-NDX, 3).
050900     MOVE CRS-TAG-COUNT-IN     TO CAT-ENT-TAG-COUNT(CAT-NDX).
051000     MOVE CRS-TAG-IN(1)        TO CAT-ENT-TAG(CAT-NDX, 1).
051100     MOVE CRS-TAG-IN(2)        TO CAT-ENT-TAG(CAT-NDX, 2).
051200     MOVE CRS-TAG-IN(3)        TO CAT-ENT-TAG(CAT-NDX, 3).
051300     MOVE CRS-TAG-IN(4)        TO CAT-ENT-TAG(CAT-NDX, 4).
051400     MOVE CRS-TAG-IN(5)        TO CAT-ENT-TAG(CAT-NDX, 5).
051500     MOVE CRS-DESC-IN          TO CAT-ENT-DESC(CAT-NDX).
051600     PERFORM 313-UPPERCASE-CATALOG-ENTRY.
051700     PERFORM 311-READ-ONE-CATALOG-REC.
051800*
051900*313-UPPERCASE-CATALOG-ENTRY FILLS THE CR-3401 MIRROR FIELDS SO
052000*453-SCORE-KEYWORDS-FOR-COURSE NEVER HAS TO RECASE THE CATALOG
052100*SIDE OF A COMPARE - ONLY THE INCOMING KEYWORD IS RECASED, ONCE,
052200*AT SPLIT TIME.
052300 313-UPPERCASE-CATALOG-ENTRY.
052400     MOVE CAT-ENT-NAME(CAT-NDX) TO CAT-ENT-NAME-UC(CAT-NDX).
052500     INSPECT CAT-ENT-NAME-UC(CAT-NDX)
052600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
052700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052800     MOVE CAT-ENT-TAG(CAT-NDX, 1) TO CAT-ENT-TAG-UC(CAT-NDX, 1).
052900     MOVE CAT-ENT-TAG(CAT-NDX, 2) TO CAT-ENT-TAG-UC(CAT-NDX, 2).
053000     MOVE CAT-ENT-TAG(CAT-NDX, 3) TO CAT-ENT-TAG-UC(CAT-NDX, 3).
053100     MOVE CAT-ENT-TAG(CAT-NDX, 4) TO CAT-ENT-TAG-UC(CAT-NDX, 4).
053200     MOVE CAT-ENT-TAG(CAT-NDX, 5) TO CAT-ENT-TAG-UC(CAT-NDX, 5).
053300     INSPECT CAT-ENT-TAG-UC(CAT-NDX, 1)
053400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
053500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053600     INSPECT CAT-ENT-TAG-UC(CAT-NDX, 2)
053700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
053800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053900     INSPECT CAT-ENT-TAG-UC(CAT-NDX, 3)
054000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
054100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054200     INSPECT CAT-ENT-TAG-UC(CAT-NDX, 4)
054300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
054400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054500     INSPECT CAT-ENT-TAG-UC(CAT-NDX, 5)
054600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
054700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
054800     MOVE CAT-ENT-DESC(CAT-NDX) TO CAT-ENT-DESC-UC(CAT-NDX).
054900     INSPECT CAT-ENT-DESC-UC(CAT-NDX)
055000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
055100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055200*
055250*320-LOAD-CAREER-TABLE IS THE SAME READ-THEN-LOAD SHAPE AS 310
055260*ABOVE, ONE PER REFERENCE FILE - CPP-TABLE NEEDS NO SORT BECAUSE
055270*402-RESOLVE-CAREER-PATH ALWAYS SCANS IT LINEARLY BY NAME.
055300 320-LOAD-CAREER-TABLE.
055400     MOVE ZERO TO CPP-TBL-COUNT.
055500     PERFORM 321-READ-ONE-CAREER-REC.
055600     PERFORM 322-STORE-CAREER-ENTRY
055700         UNTIL CPP-AT-EOF.
055800*
055900 321-READ-ONE-CAREER-REC.
056000     READ CRSCPP-FILE-IN
056100         AT END MOVE "YES" TO CPP-EOF-SW.
056200*
056250*322-STORE-CAREER-ENTRY COPIES ONE CAREER-PATH RECORD INTO THE
056260*TABLE, NAME AND COURSE LIST AS GIVEN, PLUS THE CR-3401 UPPERCASE
056270*MIRROR OF THE NAME USED BY THE CASE-INSENSITIVE LOOKUP.
056300 322-STORE-CAREER-ENTRY.
056400     ADD 1 TO CPP-TBL-COUNT.
056500     SET CPP-NDX TO CPP-TBL-COUNT.
056600     MOVE CPP-NAME-IN TO CPP-ENT-NAME(CPP-NDX).
056700     MOVE CPP-ENT-NAME(CPP-NDX) TO CPP-ENT-NAME-UC(CPP-NDX).
056800     INSPECT CPP-ENT-NAME-UC(CPP-NDX)
056900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
057000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057100     MOVE CPP-COURSE-COUNT-IN TO CPP-ENT-CRS-COUNT(CPP-NDX).
057200     MOVE CPP-COURSE-IN(1)  TO CPP-ENT-CRS(CPP-NDX, 1).
057300     MOVE CPP-COURSE-IN(2)  TO CPP-ENT-CRS(CPP-NDX, 2).
057400     MOVE CPP-COURSE-IN(3)  TO CPP-ENT-CRS(CPP-NDX, 3).
057500     MOVE CPP-COURSE-IN(4)  TO CPP-ENT-CRS(CPP-NDX, 4).
057600     MOVE CPP-COURSE-IN(5)  TO CPP-ENT-CRS(CPP-NDX, 5).
057700     MOVE CPP-COURSE-IN(6)  TO CPP-ENT-CRS(CPP-NDX, 6).
057800     MOVE CPP-COURSE-IN(7)  TO CPP-ENT-CRS(CPP-NDX, 7).
057900     MOVE CPP-COURSE-IN(8)  TO CPP-ENT-CRS(CPP-NDX, 8).
058000     MOVE CPP-COURSE-IN(9)  TO CPP-ENT-CRS(CPP-NDX, 9).
058100     MOVE CPP-COURSE-IN(10) TO CPP-ENT-CRS(CPP-NDX, 10).
058200     PERFORM 321-READ-ONE-CAREER-REC.
058300*
058350*330-LOAD-COLLEGE-TABLE IS THE THIRD AND LAST REFERENCE-FILE LOAD.
058360*COL-TABLE IS WHAT 360-VALIDATE-REQUEST SEARCHES FOR THE
058370*REQUEST'S COLLEGE KEY AND WHAT 652-SEARCH-COLLEGE-OFFERING LATER
058380*BOUNDS EVERY SUGGESTION AGAINST.
058400 330-LOAD-COLLEGE-TABLE.
058500     MOVE ZERO TO COL-TBL-COUNT.
058600     PERFORM 331-READ-ONE-COLLEGE-REC.
058700     PERFORM 332-STORE-COLLEGE-ENTRY
058800         UNTIL COL-AT-EOF.
058900*
059000 331-READ-ONE-COLLEGE-REC.
059100     READ CRSCOL-FILE-IN
059200         AT END MOVE "YES" TO COL-EOF-SW.
059300*
059350*332-STORE-COLLEGE-ENTRY COPIES ONE COLLEGE RECORD'S KEY, NAME,
059360*AND OFFERED-COURSE LIST INTO THE TABLE, FIELD BY FIELD, THE SAME
059370*WAY 312 AND 322 ABOVE LOAD THEIR OWN TABLES.
059400 332-STORE-COLLEGE-ENTRY.
059500     ADD 1 TO COL-TBL-COUNT.
059600     SET COL-NDX TO COL-TBL-COUNT.
059700     MOVE COL-KEY-IN  TO COL-ENT-KEY(COL-NDX).
059800     MOVE COL-NAME-IN TO COL-ENT-NAME(COL-NDX).
059900     MOVE COL-COURSE-COUNT-IN TO COL-ENT-CRS-COUNT(COL-NDX).
060000     MOVE COL-COURSE-IN(1)  TO COL-ENT-CRS(COL-NDX, 1).
060100     MOVE COL-COURSE-IN(2)  TO COL-ENT-CRS(COL-NDX, 2).
060200     MOVE COL-COURSE-IN(3)  TO COL-ENT-CRS(COL-NDX, 3).
060300     MOVE COL-COURSE-IN(4)  TO COL-ENT-CRS(COL-NDX, 4).
060400     MOVE COL-COURSE-IN(5)  TO COL-ENT-CRS(COL-NDX, 5).
060500     MOVE COL-COURSE-IN(6)  TO COL-ENT-CRS(COL-NDX, 6).
060600     MOVE COL-COURSE-IN(7)  TO COL-ENT-CRS(COL-NDX, 7).
060700     MOVE COL-COURSE-IN(8)  TO COL-ENT-CRS(COL-NDX, 8).
060800     MOVE COL-COURSE-IN(9)  TO COL-ENT-CRS(COL-NDX, 9).
060900     MOVE COL-COURSE-IN(10) TO COL-ENT-CRS(COL-NDX, 10).
061000     MOVE COL-COURSE-IN(11) TO COL-ENT-CRS(COL-NDX, 11).
061100     MOVE COL-COURSE-IN(12) TO COL-ENT-CRS(COL-NDX, 12).
061200     MOVE COL-COURSE-IN(13) TO COL-ENT-CRS(COL-NDX, 13).
061300     MOVE COL-COURSE-IN(14) TO COL-ENT-CRS(COL-NDX, 14).
061400     MOVE COL-COURSE-IN(15) TO COL-ENT-CRS(COL-NDX, 15).
061500     MOVE COL-COURSE-IN(16) TO COL-ENT-CRS(COL-NDX, 16).
061600     MOVE COL-COURSE-IN(17) TO COL-ENT-CRS(COL-NDX, 17).
061700     MOVE COL-COURSE-IN(18) TO COL-ENT-CRS(COL-NDX, 18).
061800     MOVE COL-COURSE-IN(19) TO COL-ENT-CRS(COL-NDX, 19).
061900     MOVE COL-COURSE-IN(20) TO COL-ENT-CRS(COL-NDX, 20).
062000     PERFORM 331-READ-ONE-COLLEGE-REC.
062100*
062150*340-READ-NEXT-REQUEST IS SHARED BY 200-INITIALIZE-RUN (THE FIRST
062160*READ) AND 210-PROCESS-ONE-REQUEST (EVERY READ AFTER) SO THE EOF
062170*TEST IN 100-PLAN-STUDENTS HAS ONLY ONE PLACE REQ-EOF-SW IS SET.
062200 340-READ-NEXT-REQUEST.
062300     READ CRSREQ-FILE-IN
062400         AT END MOVE "YES" TO REQ-EOF-SW.
062500*
062600*360-VALIDATE-REQUEST REJECTS A REQUEST NAMING A COLLEGE KEY NOT
062700*PRESENT IN THE COLLEGE TABLE. WS-COL-NDX-SAVE-WS IS LEFT
062800*POINTING AT THE MATCHED COLLEGE FOR EVERY PARAGRAPH DOWNSTREAM.
062900 360-VALIDATE-REQUEST.
063000     ADD 1 TO WS-PROCESSED-COUNT-WS.
063100     MOVE REQ-COLLEGE-KEY TO WS-SEARCH-COL-WS.
063200     MOVE "NO " TO WS-FOUND-SW.
063300     IF COL-TBL-COUNT > ZERO
063400         PERFORM 3601-TEST-ONE-COLLEGE-KEY
063500             VARYING COL-NDX FROM 1 BY 1
063600             UNTIL COL-NDX > COL-TBL-COUNT
063700                OR WS-NAME-FOUND
063800     END-IF.
063900     IF WS-NAME-FOUND
064000         MOVE "NO " TO REQ-REJECT-SW
064100         SET WS-COL-NDX-SAVE-WS TO COL-NDX
064110*TICKET CR-4518 - A BLANK OR ZERO REQ-SEMESTERS USED TO PLAN NO
064120*SEMESTERS AT ALL INSTEAD OF THE DEFAULT 8, THE SAME FIX
064130*312-STORE-CATALOG-ENTRY ALREADY MAKES FOR A MISSING CRS-
064140*CREDITS-IN.
064150         IF REQ-SEMESTERS = ZERO
064160             MOVE 8 TO REQ-SEMESTERS
064170         END-IF
064200     ELSE
064300         MOVE "YES" TO REQ-REJECT-SW
064400         SUBTRACT 1 FROM WS-PROCESSED-COUNT-WS
064500     END-IF.
064600*
064700 3601-TEST-ONE-COLLEGE-KEY.
064800     IF COL-ENT-KEY(COL-NDX) = WS-SEARCH-COL-WS
064900         MOVE "YES" TO WS-FOUND-SW
065000     END-IF.
065100*
065200*400-PLAN-ONE-STUDENT RUNS THE THREE TRANSLATABLE UNITS FOR ONE
065300*ACCEPTED REQUEST, IN THE SAME ORDER THE ADVISOR WOULD READ THEM
065400*OFF THE OLD ON-LINE SCREEN: ELIGIBLE COURSES, THEN ELECTIVES,
065500*THEN THE FULL SEMESTER-BY-SEMESTER SCHEDULE AND REPORT.
065600 400-PLAN-ONE-STUDENT.
065700     PERFORM 401-BUILD-PLANNED-FROM-COMPLETED.
065800     PERFORM 402-RESOLVE-CAREER-PATH.
065900     PERFORM 420-SUGGEST-NEXT-COURSES.
066000     PERFORM 440-SPLIT-INTEREST-KEYWORDS.
066100     PERFORM 450-SUGGEST-ELECTIVES.
066200     PERFORM 460-GENERATE-SCHEDULE.
066300*
066350*401-BUILD-PLANNED-FROM-COMPLETED SEEDS WS-PLANNED-TABLE WITH THE
066360*STUDENT'S ALREADY-COMPLETED COURSES SO 630-SEARCH-PLANNED-LIST
066370*NEVER RE-SUGGESTS ONE; 4632-ADD-COURSE-TO-SEMESTER ADDS TO THE
066380*SAME TABLE LATER AS THE SCHEDULE IS BUILT OUT.
066400 401-BUILD-PLANNED-FROM-COMPLETED.
066500     MOVE ZERO TO WS-PLANNED-COUNT.
066600     IF REQ-COMPLETED-COUNT > ZERO
066700         PERFORM 4011-COPY-ONE-COMPLETED
066800             VARYING WS-PLN-SCAN-NDX-WS FROM 1 BY 1
066900             UNTIL WS-PLN-SCAN-NDX-WS > REQ-COMPLETED-COUNT
067000     END-IF.
067100*
067150*4011-COPY-ONE-COMPLETED DOES NOT GUARD WS-PLANNED-COUNT AGAINST
067160*WS-PLANNED-MAX THE WAY 4632 DOES - REQ-COMPLETED-COUNT IS ALREADY
067170*BOUNDED TO 20 BY THE RECORD LAYOUT, WELL UNDER THE 120-ENTRY CAP.
067200 4011-COPY-ONE-COMPLETED.
067300     ADD 1 TO WS-PLANNED-COUNT.
067400     SET PLN-NDX TO WS-PLANNED-COUNT.
067500     MOVE REQ-COMPLETED(WS-PLN-SCAN-NDX-WS) TO WS-PLANNED-NAME(PLN-NDX).
067600*
067700*402-RESOLVE-CAREER-PATH LOOKS UP THE REQUEST'S CAREER-PATH KEY
067800*(CASE-INSENSITIVE) IN THE CAREER TABLE ONE TIME PER STUDENT; AN
067900*UNRECOGNIZED OR BLANK PATH CONTRIBUTES NOTHING TO SCORING.
068000 402-RESOLVE-CAREER-PATH.
068100     MOVE "NO " TO WS-CAREER-KNOWN-SW.
068200     IF REQ-CAREER-PATH NOT = SPACES
068300         MOVE REQ-CAREER-PATH TO WS-SEARCH-CPP-WS
068400         INSPECT WS-SEARCH-CPP-WS
068500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
068600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068700         MOVE "NO " TO WS-FOUND-SW
068800         IF CPP-TBL-COUNT > ZERO
068900             PERFORM 4021-TEST-ONE-CAREER-PATH
069000                 VARYING CPP-NDX FROM 1 BY 1
069100                 UNTIL CPP-NDX > CPP-TBL-COUNT
069200                    OR WS-NAME-FOUND
069300         END-IF
069400         IF WS-NAME-FOUND
069500             MOVE "YES" TO WS-CAREER-KNOWN-SW
069600         END-IF
069700     END-IF.
069800*
069850*4021-TEST-ONE-CAREER-PATH COMPARES THE UPPERCASED SEARCH KEY
069860*AGAINST THE TABLE'S OWN UPPERCASE MIRROR - NEITHER SIDE IS
069870*RECASED ON EVERY CALL, ONLY ONCE WHEN EACH WAS FIRST BUILT.
069900 4021-TEST-ONE-CAREER-PATH.
070000     IF CPP-ENT-NAME-UC(CPP-NDX) = WS-SEARCH-CPP-WS
070100         MOVE "YES" TO WS-FOUND-SW
070200     END-IF.
070300*
070400*420-SUGGEST-NEXT-COURSES WALKS THE STUDENT'S COLLEGE OFFERING
070500*LIST IN ITS ORIGINAL ORDER, BUCKETS EACH ELIGIBLE COURSE BY
070600*LEVEL RANK, THEN WRITES THE BUCKETS LOW RANK TO HIGH.
070700 420-SUGGEST-NEXT-COURSES.
070800     PERFORM 4201-RESET-RANK-BUCKETS.
070900     IF COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS) > ZERO
071000         PERFORM 421-TEST-ONE-OFFERED-COURSE
071100             VARYING WS-OFF-NDX-WS FROM 1 BY 1
071200             UNTIL WS-OFF-NDX-WS >
071300                 COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS)
071400     END-IF.
071500     PERFORM 425-WRITE-NEXT-RECORDS.
071600*
071650*4201-RESET-RANK-BUCKETS CLEARS ALL FIVE LEVEL-RANK BUCKETS (SEE
071660*610-COMPUTE-LEVEL-RANK) BEFORE EACH STUDENT'S OFFERING LIST IS
071670*WALKED, SO A PRIOR STUDENT'S COUNTS NEVER CARRY FORWARD.
071700 4201-RESET-RANK-BUCKETS.
071800     PERFORM 42011-RESET-ONE-RANK-BUCKET
071900         VARYING RNK-NDX FROM 1 BY 1 UNTIL RNK-NDX > 5.
072000*
072100 42011-RESET-ONE-RANK-BUCKET.
072200     MOVE ZERO TO WS-RANK-COUNT(RNK-NDX).
072300*
072350*421-TEST-ONE-OFFERED-COURSE SKIPS A COURSE ALREADY PLANNED OR NOT
072360*IN THE CATALOG, THEN GATES ON PREREQUISITES BEFORE IT EVER REACHES
072370*A RANK BUCKET - ONLY A COURSE THE STUDENT HAS NOT YET TAKEN AND
072380*IS ACTUALLY ELIGIBLE FOR GETS A SUGGESTION WRITTEN.
072400 421-TEST-ONE-OFFERED-COURSE.
072500     MOVE COL-ENT-CRS(WS-COL-NDX-SAVE-WS, WS-OFF-NDX-WS)
072600         TO WS-SEARCH-NAME-WS.
072700     PERFORM 630-SEARCH-PLANNED-LIST.
072800     IF NOT WS-NAME-FOUND
072900         PERFORM 640-SEARCH-CATALOG-TABLE
073000         IF WS-NAME-FOUND
073100             PERFORM 422-TEST-PREREQS-AGAINST-PLANNED
073200             IF WS-PREREQS-SATISFIED
073300                 PERFORM 423-ADD-TO-RANK-BUCKET
073400             END-IF
073500         END-IF
073600     END-IF.
073700*422-TEST-PREREQS-AGAINST-PLANNED DEFAULTS WS-PREREQ-OK-SW TO "YES"
073710*SO A COURSE WITH NO PREREQUISITES PASSES WITH NO FURTHER WORK,
073720*THEN CHECKS EACH LISTED PREREQUISITE IN TURN AGAINST THE
073730*STUDENT'S PLANNED LIST, BAILING OUT AS SOON AS ONE IS MISSING.
073800 422-TEST-PREREQS-AGAINST-PLANNED.
073900     MOVE "YES" TO WS-PREREQ-OK-SW.
074000     IF CAT-ENT-PREQ-COUNT(CAT-NDX) > ZERO
074100         PERFORM 4221-TEST-ONE-PREREQ
074200             VARYING WS-PQ-NDX-WS FROM 1 BY 1
074300             UNTIL WS-PQ-NDX-WS > CAT-ENT-PREQ-COUNT(CAT-NDX)
074400                OR NOT WS-PREREQS-SATISFIED
074500     END-IF.
074600*4221-TEST-ONE-PREREQ CHECKS A SINGLE PREREQUISITE NAME AGAINST THE
074610*PLANNED LIST AND DROPS WS-PREREQ-OK-SW TO "NO " THE MOMENT ONE
074620*IS NOT FOUND THERE; THE CALLER'S UNTIL CLAUSE STOPS THE LOOP
074630*ON THAT SAME CONDITION SO LATER PREREQUISITES ARE NOT CHECKED.
074700 4221-TEST-ONE-PREREQ.
074800     MOVE CAT-ENT-PREQ(CAT-NDX, WS-PQ-NDX-WS) TO WS-SEARCH-NAME-WS.
074900     PERFORM 630-SEARCH-PLANNED-LIST.
075000     IF NOT WS-NAME-FOUND
075100         MOVE "NO " TO WS-PREREQ-OK-SW
075200     END-IF.
075300*423-ADD-TO-RANK-BUCKET FILES AN ELIGIBLE NEXT-COURSE CANDIDATE
075310*UNDER ITS LEVEL-FIT RANK BUCKET (610-COMPUTE-LEVEL-RANK); EACH
075320*BUCKET HOLDS AT MOST 20 NAMES, SO A BUCKET ALREADY FULL SIMPLY
075330*DROPS FURTHER CANDIDATES RATHER THAN OVERFLOWING THE TABLE.
075400 423-ADD-TO-RANK-BUCKET.
075500     PERFORM 610-COMPUTE-LEVEL-RANK.
075600     SET RNK-NDX TO WS-RANK-WS.
075700     IF WS-RANK-COUNT(RNK-NDX) < 20
075800         ADD 1 TO WS-RANK-COUNT(RNK-NDX)
075900         SET RNB-NDX TO WS-RANK-COUNT(RNK-NDX)
076000         MOVE CAT-ENT-NAME(CAT-NDX) TO
076010             WS-RANK-NAME(RNK-NDX, RNB-NDX)
076100         MOVE CAT-ENT-LEVEL(CAT-NDX) TO
076110             WS-RANK-LEVEL(RNK-NDX, RNB-NDX)
076200         MOVE CAT-ENT-CREDITS(CAT-NDX) TO
076210             WS-RANK-CREDITS(RNK-NDX, RNB-NDX)
076300     END-IF.
076400*425-WRITE-NEXT-RECORDS DRAINS ALL FIVE RANK BUCKETS IN FIT ORDER
076410*(BEST FIT FIRST) INTO THE NEXT-COURSE EXTRACT FILE, NUMBERING
076420*EACH LINE WS-NXT-WRITTEN-WS SO THE ADVISOR SEES THE RANKING
076430*ACROSS ALL FIVE BUCKETS RATHER THAN WITHIN EACH ONE ALONE.
076500 425-WRITE-NEXT-RECORDS.
076600     MOVE ZERO TO WS-NXT-WRITTEN-WS.
076700     PERFORM 4251-WRITE-ONE-RANK-BUCKET
076800         VARYING RNK-NDX FROM 1 BY 1 UNTIL RNK-NDX > 5.
076900*4251-WRITE-ONE-RANK-BUCKET SKIPS AN EMPTY BUCKET OUTRIGHT AND
076910*OTHERWISE WRITES EVERY ENTRY FILED UNDER IT BY 423-ADD-TO-
076920*RANK-BUCKET ABOVE.
077000 4251-WRITE-ONE-RANK-BUCKET.
077100     IF WS-RANK-COUNT(RNK-NDX) > ZERO
077200         PERFORM 4252-WRITE-ONE-NEXT-RECORD
077300             VARYING RNB-NDX FROM 1 BY 1
077400             UNTIL RNB-NDX > WS-RANK-COUNT(RNK-NDX)
077500     END-IF.
077600*4252-WRITE-ONE-NEXT-RECORD BUILDS AND WRITES ONE NXT-REC-OUT LINE
077610*CARRYING THE STUDENT ID, THE RUNNING RANK NUMBER, AND THE
077620*COURSE'S NAME, LEVEL AND CREDITS FROM THE BUCKET ENTRY.
077700 4252-WRITE-ONE-NEXT-RECORD.
077800     ADD 1 TO WS-NXT-WRITTEN-WS.
077900     MOVE REQ-STUDENT-ID            TO NXT-STUDENT-ID-WS.
078000     MOVE WS-NXT-WRITTEN-WS          TO NXT-RANK-WS.
078100     MOVE WS-RANK-NAME(RNK-NDX, RNB-NDX)    TO NXT-NAME-WS.
078200     MOVE WS-RANK-LEVEL(RNK-NDX, RNB-NDX)   TO NXT-LEVEL-WS.
078300     MOVE WS-RANK-CREDITS(RNK-NDX, RNB-NDX) TO NXT-CREDITS-WS.
078400     WRITE NXT-REC-OUT FROM NXT-LINE-WS.
078500*
078600*440-SPLIT-INTEREST-KEYWORDS BREAKS REQ-INTERESTS APART ON EVERY
078700*COMMA, TRIMS LEADING SPACES LEFT BY THE SPLIT, UPPERCASES FOR
078800*THE CASE-INSENSITIVE COMPARE, AND DROPS EMPTY TOKENS.
078900 440-SPLIT-INTEREST-KEYWORDS.
079000     MOVE ZERO TO WS-KEYWORD-COUNT.
079100     MOVE REQ-INTERESTS TO WS-INTERESTS-UC-WS.
079200     INSPECT WS-INTERESTS-UC-WS
079300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
079400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
079500     IF WS-INTERESTS-UC-WS NOT = SPACES
079600         MOVE 1 TO WS-INT-PTR-WS
079700         PERFORM 441-SPLIT-ONE-TOKEN
079800             UNTIL WS-INT-PTR-WS > 80
079900                OR WS-KEYWORD-COUNT >= WS-KEYWORD-MAX
080000     END-IF.
080100*441-SPLIT-ONE-TOKEN PEELS OFF ONE COMMA-DELIMITED PIECE OF
080110*REQ-INTERESTS AT A TIME, ADVANCING WS-INT-PTR-WS ITSELF SINCE
080120*UNSTRING'S WITH POINTER CARRIES THE SCAN POSITION BETWEEN CALLS.
080200 441-SPLIT-ONE-TOKEN.
080300     MOVE SPACES TO WS-RAW-KEYWORD-WS.
080400     UNSTRING WS-INTERESTS-UC-WS DELIMITED BY ","
080500         INTO WS-RAW-KEYWORD-WS
080600         WITH POINTER WS-INT-PTR-WS.
080700     PERFORM 442-TRIM-AND-STORE-KEYWORD.
080800*
080900*442-TRIM-AND-STORE-KEYWORD SCANS PAST LEADING SPACES LEFT BY
081000*THE COMMA SPLIT (NO FUNCTION TRIM IS USED) AND STORES ONLY THE
081100*NON-BLANK REMAINDER, WITH ITS TRUE LENGTH, FOR THE REFERENCE-
081200*MODIFICATION SUBSTRING TESTS IN 4533/4534.
081300 442-TRIM-AND-STORE-KEYWORD.
081400     IF WS-RAW-KEYWORD-WS NOT = SPACES
081500         MOVE 1 TO WS-SCAN-NDX-WS
081600         PERFORM 4421-SKIP-ONE-LEADING-SPACE
081700             UNTIL WS-SCAN-NDX-WS > 20
081800                OR WS-RAW-KEYWORD-WS(WS-SCAN-NDX-WS:1) NOT = SPACE
081900         MOVE WS-SCAN-NDX-WS TO WS-FIRST-NONBLANK-WS
082000         IF WS-FIRST-NONBLANK-WS <= 20
082100             PERFORM 4422-STORE-TRIMMED-KEYWORD
082200         END-IF
082300     END-IF.
082400*4421-SKIP-ONE-LEADING-SPACE JUST STEPS THE SCAN POINTER; THE STOP
082410*TEST LIVES IN THE CALLER'S PERFORM ... UNTIL SO THE PARAGRAPH
082420*ITSELF STAYS A ONE-LINE INCREMENT.
082500 4421-SKIP-ONE-LEADING-SPACE.
082600     ADD 1 TO WS-SCAN-NDX-WS.
082700*
082800*4422-STORE-TRIMMED-KEYWORD COPIES THE NON-BLANK TAIL OF THE RAW
082810*TOKEN INTO THE KEYWORD TABLE AND RECORDS ITS TRUE LENGTH, SINCE
082820*A TRAILING-SPACE-PADDED PIC X FIELD CANNOT TELL THE CALLER WHERE
082830*THE KEYWORD ACTUALLY ENDS.
082840 4422-STORE-TRIMMED-KEYWORD.
082900     ADD 1 TO WS-KEYWORD-COUNT.
083000     SET KW-NDX TO WS-KEYWORD-COUNT.
083100     MOVE SPACES TO WS-KEYWORD(KW-NDX).
083200     MOVE WS-RAW-KEYWORD-WS(WS-FIRST-NONBLANK-WS:
083300         21 - WS-FIRST-NONBLANK-WS) TO WS-KEYWORD(KW-NDX).
083400     COMPUTE WS-KEYWORD-LEN(KW-NDX) =
083500         21 - WS-FIRST-NONBLANK-WS.
083600*
083700*450-SUGGEST-ELECTIVES SCANS THE WHOLE CATALOG IN NAME ORDER,
083800*KEEPS ONLY COURSES THE STUDENT'S COLLEGE OFFERS, SCORES EACH BY
083900*KEYWORD MATCH COUNT, AND BUCKETS IT BY THAT COUNT (CR-4417) SO
084000*THE WRITE STEP CAN WALK HIGH-COUNT TO LOW WITHOUT A SORT VERB.
084100 450-SUGGEST-ELECTIVES.
084200     PERFORM 454-RESET-ELECT-BUCKETS.
084300     IF CAT-TBL-COUNT > ZERO
084400         PERFORM 451-TEST-ONE-CATALOG-COURSE
084500             VARYING CAT-NDX FROM 1 BY 1
084600             UNTIL CAT-NDX > CAT-TBL-COUNT
084700     END-IF.
084800     PERFORM 455-WRITE-ELECTIVE-RECORDS.
084900*454-RESET-ELECT-BUCKETS ZEROES ALL TEN MATCH-COUNT BUCKETS BEFORE
084910*EACH RUN OF 450-SUGGEST-ELECTIVES SO COUNTS FROM A PRIOR
084920*STUDENT NEVER BLEED INTO THE NEXT ONE'S ELECTIVE LIST.
085000 454-RESET-ELECT-BUCKETS.
085100     PERFORM 4541-RESET-ONE-ELECT-BUCKET
085200         VARYING ELB-NDX FROM 1 BY 1 UNTIL ELB-NDX > 10.
085300*
085400 4541-RESET-ONE-ELECT-BUCKET.
085500     MOVE ZERO TO WS-ELECT-COUNT(ELB-NDX).
085600*
085650*451-TEST-ONE-CATALOG-COURSE DROPS ANY CATALOG COURSE THE
085660*STUDENT'S OWN COLLEGE DOES NOT OFFER BEFORE EVEN SCORING IT -
085670*THE COLLEGE OFFERING LIST IS THE HARD BOUNDARY ON EVERY ELECTIVE
085680*SUGGESTION, NOT JUST THE NEXT-COURSE SUGGESTIONS.
085700 451-TEST-ONE-CATALOG-COURSE.
085800     MOVE CAT-ENT-NAME(CAT-NDX) TO WS-SEARCH-NAME-WS.
085900     PERFORM 652-SEARCH-COLLEGE-OFFERING.
086000     IF WS-NAME-FOUND
086100         PERFORM 453-SCORE-KEYWORDS-FOR-COURSE
086200         IF WS-MATCH-COUNT-WS > ZERO
086300             PERFORM 452-ADD-TO-ELECT-BUCKET
086400         END-IF
086500     END-IF.
086600*
086700*453-SCORE-KEYWORDS-FOR-COURSE TESTS EVERY SPLIT KEYWORD AGAINST
086800*THE CATALOG ENTRY CAT-NDX IS CURRENTLY POSITIONED ON, IN THE
086900*TAG / NAME / DESCRIPTION PRECEDENCE ORDER, AND IS SHARED BY THE
087000*ELECTIVE MATCHER (451) AND THE SCHEDULE'S INTEREST SCORE (476).
087100 453-SCORE-KEYWORDS-FOR-COURSE.
087200     MOVE ZERO TO WS-MATCH-COUNT-WS.
087300     MOVE SPACES TO WS-FIRST-REASON-WS.
087400     IF WS-KEYWORD-COUNT > ZERO
087500         PERFORM 4531-TEST-ONE-KEYWORD
087600             VARYING KW-NDX FROM 1 BY 1 UNTIL KW-NDX > WS-KEYWORD-COUNT
087700     END-IF.
087800*
087900 4531-TEST-ONE-KEYWORD.
088000     PERFORM 4532-TEST-TAG-MATCH.
088100     IF NOT WS-NAME-FOUND
088200         PERFORM 4533-TEST-NAME-MATCH
088300     END-IF.
088400     IF NOT WS-NAME-FOUND
088500         PERFORM 4534-TEST-DESC-MATCH
088600     END-IF.
088700     IF WS-NAME-FOUND
088800         ADD 1 TO WS-MATCH-COUNT-WS
088900         IF WS-MATCH-COUNT-WS = 1
089000             MOVE WS-LAST-REASON-WS TO WS-FIRST-REASON-WS
089100         END-IF
089200     END-IF.
089300*4532-TEST-TAG-MATCH IS THE FIRST AND STRONGEST OF THE THREE MATCH
089310*TESTS 4531 TRIES IN ORDER - A TAG HIT IS AN EXACT KEYWORD-TO-TAG
089320*MATCH, NOT A SUBSTRING, SO IT IS CHECKED BEFORE THE LOOSER NAME
089330*AND DESCRIPTION SCANS BELOW ARE EVEN ATTEMPTED.
089400 4532-TEST-TAG-MATCH.
089500     MOVE "NO " TO WS-FOUND-SW.
089600     IF CAT-ENT-TAG-COUNT(CAT-NDX) > ZERO
089700         PERFORM 45321-TEST-ONE-TAG
089800             VARYING WS-TAG-NDX-WS FROM 1 BY 1
089900             UNTIL WS-TAG-NDX-WS > CAT-ENT-TAG-COUNT(CAT-NDX)
090000                OR WS-NAME-FOUND
090100     END-IF.
090200*
090250*45321-TEST-ONE-TAG COMPARES ONE CATALOG TAG (ALREADY UPPERCASED
090260*AT LOAD TIME) AGAINST THE CURRENT KEYWORD; THE CALLER'S UNTIL
090270*CLAUSE STOPS AS SOON AS ONE TAG MATCHES, SO LATER TAGS ON THE
090280*SAME COURSE ARE NEVER CHECKED.
090300 45321-TEST-ONE-TAG.
090400     IF CAT-ENT-TAG-UC(CAT-NDX, WS-TAG-NDX-WS) = WS-KEYWORD(KW-NDX)
090500         MOVE "YES" TO WS-FOUND-SW
090600         MOVE "TAG MATCH" TO WS-LAST-REASON-WS
090700     END-IF.
090800*
090900*4533-TEST-NAME-MATCH USES TALLYING FOR ALL OVER A REFERENCE-
091000*MODIFIED SLICE OF THE KEYWORD SO A PARTIAL-WORD MATCH (THE
091100*KEYWORD AS A SUBSTRING OF THE COURSE NAME) COUNTS, NOT JUST AN
091200*EXACT FIELD MATCH.
091300 4533-TEST-NAME-MATCH.
091400     MOVE ZERO TO WS-HIT-COUNT-WS.
091500     INSPECT CAT-ENT-NAME-UC(CAT-NDX) TALLYING WS-HIT-COUNT-WS
091600         FOR ALL WS-KEYWORD(KW-NDX)(1:WS-KEYWORD-LEN(KW-NDX)).
091700     IF WS-HIT-COUNT-WS > ZERO
091800         MOVE "YES" TO WS-FOUND-SW
091900         MOVE "NAME MATCH" TO WS-LAST-REASON-WS
092000     ELSE
092100         MOVE "NO " TO WS-FOUND-SW
092200     END-IF.
092300*4534-TEST-DESC-MATCH IS THE LAST AND WEAKEST OF THE THREE TESTS -
092310*IT ONLY RUNS WHEN NEITHER THE TAG NOR THE NAME MATCHED, AND A
092320*HIT HERE MEANS THE KEYWORD TURNED UP SOMEWHERE IN THE FREE-TEXT
092330*CATALOG DESCRIPTION RATHER THAN A DELIBERATELY TAGGED FIELD.
092400 4534-TEST-DESC-MATCH.
092500     MOVE ZERO TO WS-HIT-COUNT-WS.
092600     INSPECT CAT-ENT-DESC-UC(CAT-NDX) TALLYING WS-HIT-COUNT-WS
092700         FOR ALL WS-KEYWORD(KW-NDX)(1:WS-KEYWORD-LEN(KW-NDX)).
092800     IF WS-HIT-COUNT-WS > ZERO
092900         MOVE "YES" TO WS-FOUND-SW
093000         MOVE "DESCRIPTION MATCH" TO WS-LAST-REASON-WS
093100     ELSE
093200         MOVE "NO " TO WS-FOUND-SW
093300     END-IF.
093400*
093500 452-ADD-TO-ELECT-BUCKET.
093510*WS-BUCKET-NUM-WS IS CAPPED AT 10 FOR TABLE-INSERTION PURPOSES
093520*ONLY - TICKET CR-4491 FOUND THE CAP ITSELF WAS ALSO BEING
093530*WRITTEN OUT AS THE ELECTIVE'S REPORTED MATCH COUNT, SO A COURSE
093540*MATCHING 11-20 KEYWORDS WAS MISREPORTED AS MATCHING EXACTLY 10.
093550*WS-ELECT-TRUE-COUNT NOW CARRIES THE REAL, UNCAPPED COUNT.
093600     MOVE WS-MATCH-COUNT-WS TO WS-BUCKET-NUM-WS.
093700     IF WS-BUCKET-NUM-WS > 10
093800         MOVE 10 TO WS-BUCKET-NUM-WS
093900     END-IF.
094000     SET ELB-NDX TO WS-BUCKET-NUM-WS.
094100     IF WS-ELECT-COUNT(ELB-NDX) < 20
094200         ADD 1 TO WS-ELECT-COUNT(ELB-NDX)
094300         SET ELE-NDX TO WS-ELECT-COUNT(ELB-NDX)
094400         MOVE CAT-ENT-NAME(CAT-NDX)   TO WS-ELECT-NAME(ELB-NDX, ELE-NDX)
094450         MOVE WS-MATCH-COUNT-WS   TO WS-ELECT-TRUE-COUNT(ELB-NDX, ELE-NDX)
094500         MOVE WS-FIRST-REASON-WS      TO WS-ELECT-REASON(ELB-NDX, ELE-NDX)
094600     END-IF.
094700*455-WRITE-ELECTIVE-RECORDS WALKS THE MATCH-COUNT BUCKETS FROM 10
094710*(HIGHEST) DOWN TO 1 SO THE BEST-MATCHING ELECTIVES PRINT FIRST,
094720*STOPPING AT FIVE WRITTEN LINES NO MATTER HOW MANY COURSES
094730*ACTUALLY MATCHED - THE SAME HIGH-TO-LOW BUCKET WALK 425 USES FOR
094740*NEXT-COURSE SUGGESTIONS, JUST KEYED BY MATCH COUNT INSTEAD OF
094750*LEVEL-FIT RANK.
094800 455-WRITE-ELECTIVE-RECORDS.
094900     MOVE ZERO TO WS-ELC-WRITTEN-WS.
095000     PERFORM 4551-WRITE-ONE-ELECT-BUCKET
095100         VARYING ELB-NDX FROM 10 BY -1
095200         UNTIL ELB-NDX < 1 OR WS-ELC-WRITTEN-WS >= 5.
095300*
095350*4551-WRITE-ONE-ELECT-BUCKET SKIPS AN EMPTY BUCKET AND OTHERWISE
095360*WRITES ITS ENTRIES UNTIL EITHER THE BUCKET IS EXHAUSTED OR THE
095370*OVERALL FIVE-LINE CAP IS HIT, WHICHEVER COMES FIRST.
095400 4551-WRITE-ONE-ELECT-BUCKET.
095500     IF WS-ELECT-COUNT(ELB-NDX) > ZERO
095600         PERFORM 4552-WRITE-ONE-ELECTIVE
095700             VARYING ELE-NDX FROM 1 BY 1
095800             UNTIL ELE-NDX > WS-ELECT-COUNT(ELB-NDX)
095900                OR WS-ELC-WRITTEN-WS >= 5
096000     END-IF.
096100*
096150*4552-WRITE-ONE-ELECTIVE BUILDS AND WRITES ONE ELC-REC-OUT LINE
096160*CARRYING THE STUDENT ID, THE RUNNING RANK, THE COURSE NAME, ITS
096170*UNCAPPED MATCH COUNT, AND THE FIRST REASON TEXT RECORDED FOR IT.
096200 4552-WRITE-ONE-ELECTIVE.
096300     ADD 1 TO WS-ELC-WRITTEN-WS.
096500     MOVE REQ-STUDENT-ID           TO ELC-STUDENT-ID-WS.
096600     MOVE WS-ELC-WRITTEN-WS         TO ELC-RANK-WS.
096700     MOVE WS-ELECT-NAME(ELB-NDX, ELE-NDX)   TO ELC-NAME-WS.
096800     MOVE WS-ELECT-TRUE-COUNT(ELB-NDX, ELE-NDX) TO ELC-MATCH-COUNT-WS.
096900     MOVE WS-ELECT-REASON(ELB-NDX, ELE-NDX) TO ELC-REASON-WS.
097000     WRITE ELC-REC-OUT FROM ELC-LINE-WS.
097100*
097200*460-GENERATE-SCHEDULE IS THE CORE PLANNING LOOP - ONE PASS PER
097300*SEMESTER REQUESTED, EACH PASS BUILDING ITS OWN ELIGIBLE LIST OFF
097400*THE PLANNED SET AS IT STANDS AFTER ALL EARLIER SEMESTERS.
097500 460-GENERATE-SCHEDULE.
097600     MOVE ZERO TO WS-STUDENT-GRAND-TOTAL-WS WS-STUDENT-COURSE-COUNT-WS.
097700     PERFORM 500-WRITE-STUDENT-HEADING.
097800     PERFORM 470-PLAN-ONE-SEMESTER
097900         VARYING WS-SEMESTER-WS FROM 1 BY 1
098000         UNTIL WS-SEMESTER-WS > REQ-SEMESTERS.
098100     PERFORM 540-WRITE-STUDENT-TOTALS.
098200*
098300 470-PLAN-ONE-SEMESTER.
098400     PERFORM 471-COMPUTE-YEAR-AND-TERM.
098500     PERFORM 472-COMPUTE-TARGET-LEVEL.
098600     MOVE ZERO TO WS-WKL-COURSE-COUNT.
098700     PERFORM 461-BUILD-ELIGIBLE-LIST.
098800     PERFORM 462-SORT-ELIGIBLE-DESCENDING.
098900     PERFORM 510-WRITE-SEMESTER-SUBHEADING.
099000     PERFORM 463-GREEDY-FILL-SEMESTER.
099100     PERFORM 464-CALL-WORKLOAD-ANALYZER.
099200     PERFORM 530-WRITE-SEMESTER-FOOTER.
099300*
099400*471-COMPUTE-YEAR-AND-TERM - YEAR = ((SEM-1)/2)+1 INTEGER
099500*DIVISION; TERM IS FALL WHEN (SEM-1) IS EVEN, ELSE SPRING. THE
099600*DIVIDE REMAINDER TEST REPLACES A FUNCTION MOD, WHICH THIS SHOP
099700*DOES NOT USE.
099800 471-COMPUTE-YEAR-AND-TERM.
099900     COMPUTE WS-YEAR-WS = ((WS-SEMESTER-WS - 1) / 2) + 1.
100000     DIVIDE (WS-SEMESTER-WS - 1) BY 2
100100         GIVING WS-DIV-TEMP-WS REMAINDER WS-REM-WS.
100200     IF WS-REM-WS = ZERO
100300         MOVE "FALL" TO WS-TERM-WS
100400     ELSE
100500         MOVE "SPRING" TO WS-TERM-WS
100600     END-IF.
100700*472-COMPUTE-TARGET-LEVEL TRANSLATES THE YEAR NUMBER 471 JUST
100710*COMPUTED INTO THE CLASS-STANDING TEXT THE LEVEL-FIT SCORER (477)
100720*AND THE ELIGIBLE-COURSE FILTER COMPARE AGAINST CAT-ENT-LEVEL;
100730*ANY YEAR PAST 3 IS TREATED AS SENIOR STANDING.
100800 472-COMPUTE-TARGET-LEVEL.
100900     EVALUATE WS-YEAR-WS
101000         WHEN 1 MOVE "FRESHMAN"  TO WS-TARGET-LEVEL-WS
101100         WHEN 2 MOVE "SOPHOMORE" TO WS-TARGET-LEVEL-WS
101200         WHEN 3 MOVE "JUNIOR"    TO WS-TARGET-LEVEL-WS
101300         WHEN OTHER MOVE "SENIOR" TO WS-TARGET-LEVEL-WS
101400     END-EVALUATE.
101500*
101600*461-BUILD-ELIGIBLE-LIST RE-TESTS EVERY OFFERED COURSE AGAINST
101700*THE CURRENT PLANNED SET EACH SEMESTER - A COURSE PLANNED LAST
101800*SEMESTER CAN NOW SATISFY A PREREQUISITE IT COULD NOT BEFORE.
101900 461-BUILD-ELIGIBLE-LIST.
102000     MOVE ZERO TO WS-ELIG-COUNT.
102100     IF COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS) > ZERO
102200         PERFORM 4611-TEST-ONE-COURSE-ELIGIBLE
102300             VARYING WS-OFF-NDX-WS FROM 1 BY 1
102400             UNTIL WS-OFF-NDX-WS >
102500                 COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS)
102600     END-IF.
102700*4611-TEST-ONE-COURSE-ELIGIBLE SKIPS A COURSE ALREADY ON THE
102710*PLANNED LIST OUTRIGHT, OTHERWISE REQUIRES BOTH A CATALOG MATCH
102720*AND SATISFIED PREREQUISITES BEFORE IT EVER REACHES THE SCORING
102730*STEPS - A COURSE CAN FAIL THIS TEST EVERY SEMESTER UNTIL ITS
102740*PREREQUISITES ARE EVENTUALLY PLANNED.
102800 4611-TEST-ONE-COURSE-ELIGIBLE.
102900     MOVE COL-ENT-CRS(WS-COL-NDX-SAVE-WS, WS-OFF-NDX-WS)
103000         TO WS-SEARCH-NAME-WS.
103100     PERFORM 630-SEARCH-PLANNED-LIST.
103200     IF NOT WS-NAME-FOUND
103300         PERFORM 640-SEARCH-CATALOG-TABLE
103400         IF WS-NAME-FOUND
103500             PERFORM 422-TEST-PREREQS-AGAINST-PLANNED
103600             IF WS-PREREQS-SATISFIED
103700                 PERFORM 474-SCORE-AND-ADD-ELIGIBLE
103800             END-IF
103900         END-IF
104000     END-IF.
104100*
104110*474 RUNS THE THREE SCORING STEPS AS ONE RANGE - CR-4502 - SINCE
104120*475 THROUGH 477 ARE ALWAYS EXECUTED TOGETHER, IN THIS ORDER, AND
104130*NOWHERE ELSE IN THE PROGRAM.
104200 474-SCORE-AND-ADD-ELIGIBLE.
104300     IF WS-ELIG-COUNT < WS-ELIG-MAX
104350         PERFORM 475-SCORE-CAREER-PRIORITY THRU 477-SCORE-LEVEL-FIT
104700         ADD 1 TO WS-ELIG-COUNT
104800         SET ELG-NDX TO WS-ELIG-COUNT
104900         MOVE CAT-ENT-NAME(CAT-NDX)    TO WS-ELIG-NAME(ELG-NDX)
105000         MOVE CAT-ENT-CREDITS(CAT-NDX) TO WS-ELIG-CREDITS(ELG-NDX)
105100         MOVE WS-CAREER-FLAG-WS        TO WS-ELIG-CAREER-FLAG(ELG-NDX)
105200         MOVE WS-SCORE-WS              TO WS-ELIG-SCORE(ELG-NDX)
105300         MOVE "NO "                    TO WS-ELIG-PICKED-SW(ELG-NDX)
105400     END-IF.
105500*
105600*475-SCORE-CAREER-PRIORITY ADDS (1000 - I) WHEN THE COURSE SITS
105700*AT 0-BASED PRIORITY INDEX I ON A RECOGNIZED CAREER PATH.
105800 475-SCORE-CAREER-PRIORITY.
105900     MOVE ZERO TO WS-SCORE-WS.
106000     MOVE "N" TO WS-CAREER-FLAG-WS.
106100     IF WS-CAREER-IS-KNOWN
106200         MOVE CAT-ENT-NAME(CAT-NDX) TO WS-SEARCH-NAME-WS
106300         PERFORM 650-SEARCH-CAREER-LIST
106400         IF WS-NAME-FOUND
106500             COMPUTE WS-SCORE-WS = 1000 - WS-CAREER-RANK-WS
106600             MOVE "Y" TO WS-CAREER-FLAG-WS
106700         END-IF
106800     END-IF.
106900*
107000*476-SCORE-INTEREST-MATCH ADDS (MATCH-COUNT X 50) USING THE SAME
107100*KEYWORD SCORER THE ELECTIVE MATCHER USES.
107200 476-SCORE-INTEREST-MATCH.
107300     PERFORM 453-SCORE-KEYWORDS-FOR-COURSE.
107400     IF WS-MATCH-COUNT-WS > ZERO
107500         COMPUTE WS-SCORE-WS = WS-SCORE-WS + (WS-MATCH-COUNT-WS * 50)
107600     END-IF.
107700*
107800 477-SCORE-LEVEL-FIT.
107900     IF CAT-ENT-LEVEL(CAT-NDX) = WS-TARGET-LEVEL-WS
108000         ADD 200 TO WS-SCORE-WS
108100     END-IF.
108200*
108300*462-SORT-ELIGIBLE-DESCENDING IS A STABLE INSERTION SORT (CR-
108400*4417) ON WS-ELIG-SCORE - A PLAIN SWAP-BASED SELECTION SORT WAS
108500*TRIED FIRST AND FOUND TO REORDER EQUAL-SCORE TIES, WHICH BROKE
108600*THE OFFERING-LIST TIE-BREAK RULE.
108700 462-SORT-ELIGIBLE-DESCENDING.
108800     IF WS-ELIG-COUNT > 1
108900         PERFORM 4621-INSERT-ONE-COURSE
109000             VARYING WS-SORT-I-WS FROM 2 BY 1
109100             UNTIL WS-SORT-I-WS > WS-ELIG-COUNT
109200     END-IF.
109300*
109400 4621-INSERT-ONE-COURSE.
109500     SET ELG-NDX TO WS-SORT-I-WS.
109600     MOVE WS-ELIG-ENTRY(ELG-NDX) TO WS-SORT-KEY-ENTRY-WS.
109700     MOVE WS-SORT-I-WS TO WS-SORT-J-WS.
109800     PERFORM 4622-SHIFT-ONE-SLOT
109900         UNTIL WS-SORT-J-WS < 2
110000            OR WS-ELIG-SCORE(WS-SORT-J-WS - 1)
110100                >= WS-SORT-KEY-SCORE-WS.
110200     SET ELG-NDX TO WS-SORT-J-WS.
110300     MOVE WS-SORT-KEY-ENTRY-WS TO WS-ELIG-ENTRY(ELG-NDX).
110400*
110500 4622-SHIFT-ONE-SLOT.
110600     SET ELG-NDX TO WS-SORT-J-WS.
110700     MOVE WS-ELIG-ENTRY(WS-SORT-J-WS - 1) TO WS-ELIG-ENTRY(ELG-NDX).
110800     SUBTRACT 1 FROM WS-SORT-J-WS.
110900*
111000*463-GREEDY-FILL-SEMESTER MAKES ONE STRAIGHT PASS DOWN THE
111100*SCORE-SORTED LIST; A COURSE THAT WOULD PUSH THE SEMESTER OVER
111200*18 CREDITS IS SKIPPED, NOT SUBSTITUTED, AND THE PASS STOPS AS
111300*SOON AS THE RUNNING TOTAL REACHES 12.
111400 463-GREEDY-FILL-SEMESTER.
111500     MOVE ZERO TO WS-SEM-CREDIT-TOTAL-WS.
111600     MOVE "NO " TO WS-STOP-FILL-SW.
111700     IF WS-ELIG-COUNT > ZERO
111800         PERFORM 4631-CONSIDER-ONE-COURSE
111900             VARYING ELG-NDX FROM 1 BY 1
112000             UNTIL ELG-NDX > WS-ELIG-COUNT
112100                OR WS-FILL-IS-STOPPED
112200     END-IF.
112300*
112400 4631-CONSIDER-ONE-COURSE.
112500     IF WS-SEM-CREDIT-TOTAL-WS + WS-ELIG-CREDITS(ELG-NDX) <= 18
112600         PERFORM 4632-ADD-COURSE-TO-SEMESTER
112700     END-IF.
112800     IF WS-SEM-CREDIT-TOTAL-WS >= 12
112900         MOVE "YES" TO WS-STOP-FILL-SW
113000     END-IF.
113100*4632-ADD-COURSE-TO-SEMESTER POSTS THE PICK TO ALL THREE RUNNING
113110*TOTALS - THE SEMESTER CREDIT SUM, THE STUDENT'S GRAND TOTAL, AND
113120*THE PLANNED-LIST/WORKLOAD TABLES - THEN WRITES ITS DETAIL LINE;
113130*TICKET CR-4502 ADDED THE WS-PLANNED-MAX GUARD AND CR-4519 RAISED
113140*THE WORKLOAD TABLE'S OWN CAP TO MATCH THE 18-CREDIT HARD STOP.
113200 4632-ADD-COURSE-TO-SEMESTER.
113300     ADD WS-ELIG-CREDITS(ELG-NDX) TO WS-SEM-CREDIT-TOTAL-WS.
113400     ADD WS-ELIG-CREDITS(ELG-NDX) TO WS-STUDENT-GRAND-TOTAL-WS.
113500     ADD 1 TO WS-STUDENT-COURSE-COUNT-WS.
113600     MOVE "YES" TO WS-ELIG-PICKED-SW(ELG-NDX).
113650     IF WS-PLANNED-COUNT < WS-PLANNED-MAX
113700         ADD 1 TO WS-PLANNED-COUNT
113800         SET PLN-NDX TO WS-PLANNED-COUNT
113900         MOVE WS-ELIG-NAME(ELG-NDX) TO WS-PLANNED-NAME(PLN-NDX)
113950     END-IF.
114000     IF WS-WKL-COURSE-COUNT < WS-WKL-MAX-COURSES
114100         ADD 1 TO WS-WKL-COURSE-COUNT
114200         MOVE WS-ELIG-NAME(ELG-NDX)
114300             TO WS-WKL-CRS-NAME(WS-WKL-COURSE-COUNT)
114400         MOVE WS-ELIG-CREDITS(ELG-NDX)
114500             TO WS-WKL-CRS-CREDITS(WS-WKL-COURSE-COUNT)
114600     END-IF.
114700     PERFORM 520-WRITE-DETAIL-LINE.
114800*
114900*464-CALL-WORKLOAD-ANALYZER PASSES THE SEMESTER'S COURSE TABLE TO
115000*CRS-WKLD, THE SAME CALL SHAPE AS THE OLD AVERAGE CALCULATION -
115100*ONE SMALL DETERMINISTIC SUBPROGRAM, CALLED ONCE PER DETAIL UNIT.
115200 464-CALL-WORKLOAD-ANALYZER.
115300     CALL "CRS-WKLD" USING WS-WKL-COURSE-COUNT
115400                           WS-WKL-COURSE-TABLE
115500                           WS-WKL-TOTAL-CREDITS
115600                           WS-WKL-RATING
115650                           WS-WKL-WEEKLY-HOURS
115660                           WS-WKL-CHALLENGES-WS
115670                           WS-WKL-TIPS-WS.
115700*                          ^ CR-4520 - LAST TWO PARAMETERS ARE NEW.
115800     MOVE REQ-STUDENT-ID       TO WLD-STUDENT-ID-WS.
115900     MOVE WS-SEMESTER-WS       TO WLD-SEMESTER-WS.
116000     MOVE WS-WKL-TOTAL-CREDITS TO WLD-TOTAL-CREDITS-WS.
116100     MOVE WS-WKL-RATING        TO WLD-DIFFICULTY-WS.
116150*TICKET CR-4523 - THE HOURS BAND IS NOW CARRIED OVER A PIECE AT
116160*A TIME THROUGH THE ALT-WS OVERLAYS, NOT ONE FLAT MOVE.
116170     MOVE WS-WKL-HOURS-LOW-WS  TO WLD-HOURS-LOW-WS.
116180     MOVE WS-WKL-HOURS-DASH-WS TO WLD-HOURS-DASH-WS.
116190     MOVE WS-WKL-HOURS-HIGH-WS TO WLD-HOURS-HIGH-WS.
116200     MOVE WS-WKL-HOURS-GAP-WS  TO WLD-HOURS-GAP-WS.
116210     MOVE WS-WKL-HOURS-WORD-WS TO WLD-HOURS-WORD-WS.
116220*TICKET CR-4523 - AND THE HANDOUT TEXT IS SPLIT INTO ITS TWO
116230*PRINT-WIDTH HALVES ON THE WAY INTO THE EXTRACT RECORD.
116240     MOVE WS-WKL-CHALLENGES-WS(1:30)  TO WLD-CHALL-LINE1-WS.
116250     MOVE WS-WKL-CHALLENGES-WS(31:30) TO WLD-CHALL-LINE2-WS.
116260     MOVE WS-WKL-TIPS-WS       TO WLD-TIPS-WS.
116300     WRITE WLD-REC-OUT FROM WLD-LINE-WS.
116400*
116500*600-SERIES PARAGRAPHS - SHARED TABLE SEARCHES USED THROUGHOUT
116600*THE THREE TRANSLATABLE UNITS ABOVE.
116650*610-COMPUTE-LEVEL-RANK TURNS A CATALOG LEVEL TEXT INTO A SMALL
116660*INTEGER FOR SORTING INTO THE FIVE NEXT-COURSE RANK BUCKETS;
116670*ANYTHING OTHER THAN THE FOUR KNOWN LEVEL NAMES FALLS INTO
116680*BUCKET 5 RATHER THAN BEING REJECTED.
116700 610-COMPUTE-LEVEL-RANK.
116800     EVALUATE CAT-ENT-LEVEL(CAT-NDX)
116900         WHEN "FRESHMAN"  MOVE 1 TO WS-RANK-WS
117000         WHEN "SOPHOMORE" MOVE 2 TO WS-RANK-WS
117100         WHEN "JUNIOR"    MOVE 3 TO WS-RANK-WS
117200         WHEN "SENIOR"    MOVE 4 TO WS-RANK-WS
117300         WHEN OTHER       MOVE 5 TO WS-RANK-WS
117400     END-EVALUATE.
117500*630-SEARCH-PLANNED-LIST IS A STRAIGHT LINEAR SCAN, NOT A BINARY
117510*SEARCH - THE PLANNED LIST IS BUILT IN THE ORDER COURSES ARE
117520*PICKED, NOT NAME ORDER, SO IT CANNOT BE CUT IN HALF THE WAY
117530*640-SEARCH-CATALOG-TABLE CAN.
117600 630-SEARCH-PLANNED-LIST.
117700     MOVE "NO " TO WS-FOUND-SW.
117800     IF WS-PLANNED-COUNT > ZERO
117900         PERFORM 6301-TEST-ONE-PLANNED
118000             VARYING PLN-NDX FROM 1 BY 1
118100             UNTIL PLN-NDX > WS-PLANNED-COUNT
118200                OR WS-NAME-FOUND
118300     END-IF.
118400*
118450*6301-TEST-ONE-PLANNED COMPARES ONE PLANNED-LIST SLOT AGAINST THE
118460*SEARCH NAME; THE CALLER'S UNTIL CLAUSE STOPS THE SCAN THE MOMENT
118470*ONE MATCHES.
118500 6301-TEST-ONE-PLANNED.
118600     IF WS-PLANNED-NAME(PLN-NDX) = WS-SEARCH-NAME-WS
118700         MOVE "YES" TO WS-FOUND-SW
118800     END-IF.
118900*
119000*640-SEARCH-CATALOG-TABLE IS A BINARY SEARCH OVER THE NAME-SORTED
119100*CATALOG TABLE (CAT-ENT-NAME IS THE ASCENDING KEY). LEAVES CAT-NDX
119200*POSITIONED ON THE MATCH FOR EVERY CALLER.
119300 640-SEARCH-CATALOG-TABLE.
119400     MOVE 1 TO WS-LOW-WS.
119500     MOVE CAT-TBL-COUNT TO WS-HIGH-WS.
119600     MOVE "NO " TO WS-FOUND-SW.
119700     PERFORM 6401-TEST-ONE-MIDPOINT
119800         UNTIL WS-LOW-WS > WS-HIGH-WS OR WS-NAME-FOUND.
119900*6401-TEST-ONE-MIDPOINT NARROWS THE LOW/HIGH BOUNDS BY ONE HALF
119910*ON EVERY CALL; THE CALLER'S UNTIL CLAUSE STOPS AS SOON AS EITHER
119920*A MATCH IS FOUND OR THE BOUNDS CROSS, WHICH SIGNALS NO MATCH.
120000 6401-TEST-ONE-MIDPOINT.
120100     COMPUTE WS-MID-WS = (WS-LOW-WS + WS-HIGH-WS) / 2.
120200     SET CAT-NDX TO WS-MID-WS.
120300     IF CAT-ENT-NAME(CAT-NDX) = WS-SEARCH-NAME-WS
120400         MOVE "YES" TO WS-FOUND-SW
120500     ELSE
120600         IF CAT-ENT-NAME(CAT-NDX) < WS-SEARCH-NAME-WS
120700             COMPUTE WS-LOW-WS = WS-MID-WS + 1
120800         ELSE
120900             COMPUTE WS-HIGH-WS = WS-MID-WS - 1
121000         END-IF
121100     END-IF.
121200*650-SEARCH-CAREER-LIST ONLY RUNS WHEN 402-RESOLVE-CAREER-PATH
121210*ALREADY FOUND THE STUDENT'S CAREER-PATH KEY (WS-CAREER-IS-KNOWN);
121220*AN UNRECOGNIZED OR BLANK CAREER PATH NEVER REACHES THIS SEARCH
121230*AT ALL, SO EVERY COURSE SCORES ZERO CAREER PRIORITY FOR THAT
121240*STUDENT.
121300 650-SEARCH-CAREER-LIST.
121400     MOVE "NO " TO WS-FOUND-SW.
121500     MOVE ZERO TO WS-CAREER-RANK-WS.
121600     IF CPP-ENT-CRS-COUNT(CPP-NDX) > ZERO
121700         PERFORM 6501-TEST-ONE-CAREER-COURSE
121800             VARYING WS-PQ-NDX-WS FROM 1 BY 1
121900             UNTIL WS-PQ-NDX-WS > CPP-ENT-CRS-COUNT(CPP-NDX)
122000                OR WS-NAME-FOUND
122100     END-IF.
122200*6501-TEST-ONE-CAREER-COURSE RETURNS THE 0-BASED PRIORITY INDEX OF
122210*A MATCHING CAREER-PATH COURSE (INDEX 0 IS HIGHEST PRIORITY) SO
122220*475-SCORE-CAREER-PRIORITY CAN SUBTRACT IT FROM 1000.
122300 6501-TEST-ONE-CAREER-COURSE.
122400     IF CPP-ENT-CRS(CPP-NDX, WS-PQ-NDX-WS) = WS-SEARCH-NAME-WS
122500         MOVE "YES" TO WS-FOUND-SW
122600         COMPUTE WS-CAREER-RANK-WS = WS-PQ-NDX-WS - 1
122700     END-IF.
122800*652-SEARCH-COLLEGE-OFFERING IS THE HARD BOUNDARY BEHIND EVERY
122810*ELIGIBLE-COURSE AND ELECTIVE TEST - A CATALOG COURSE NOT ON THE
122820*STUDENT'S OWN COLLEGE LIST NEVER BECOMES A SUGGESTION NO MATTER
122830*HOW WELL IT WOULD OTHERWISE SCORE.
122900 652-SEARCH-COLLEGE-OFFERING.
123000     MOVE "NO " TO WS-FOUND-SW.
123100     IF COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS) > ZERO
123200         PERFORM 6521-TEST-ONE-OFFERED-NAME
123300             VARYING WS-OFF-NDX-WS FROM 1 BY 1
123400             UNTIL WS-OFF-NDX-WS >
123500                 COL-ENT-CRS-COUNT(WS-COL-NDX-SAVE-WS)
123600                OR WS-NAME-FOUND
123700     END-IF.
123800*6521-TEST-ONE-OFFERED-NAME COMPARES ONE ENTRY OF THE STUDENT'S
123810*COLLEGE OFFERING LIST AGAINST THE SEARCH NAME; THE CALLER'S
123820*UNTIL CLAUSE STOPS THE SCAN ON THE FIRST MATCH.
123900 6521-TEST-ONE-OFFERED-NAME.
124000     IF COL-ENT-CRS(WS-COL-NDX-SAVE-WS, WS-OFF-NDX-WS)
124100         = WS-SEARCH-NAME-WS
124200         MOVE "YES" TO WS-FOUND-SW
124300     END-IF.
124400*
124500*500-SERIES PARAGRAPHS - THE PRINTED DEGREE-PLAN REPORT, ONE
124600*CONTROL-BREAK GROUP PER STUDENT, SUB-HEADED PER SEMESTER.
124700 500-WRITE-STUDENT-HEADING.
124800     MOVE REQ-STUDENT-ID   TO RPT-HDG-STUDENT-ID-WS.
124900     MOVE COL-ENT-NAME(WS-COL-NDX-SAVE-WS) TO RPT-HDG-COLLEGE-WS.
125000     MOVE REQ-CAREER-PATH  TO RPT-HDG-CAREER-WS.
125100     MOVE REQ-INTERESTS(1:20) TO RPT-HDG-INTERESTS-WS.
125200     WRITE RPT-LINE-OUT FROM RPT-HEADING-WS
125300         AFTER ADVANCING PAGE.
125400*510-WRITE-SEMESTER-SUBHEADING PRINTS ONCE PER SEMESTER, BEFORE
125410*463-GREEDY-FILL-SEMESTER HAS WRITTEN ANY DETAIL LINES, SO THE
125420*SEMESTER/YEAR/TERM CAPTION IS ALWAYS IN PLACE EVEN FOR A
125430*SEMESTER THAT ENDS UP WITH NO ELIGIBLE COURSES AT ALL.
125500 510-WRITE-SEMESTER-SUBHEADING.
125600     MOVE WS-SEMESTER-WS TO RPT-SUB-SEMESTER-WS.
125700     MOVE WS-YEAR-WS     TO RPT-SUB-YEAR-WS.
125800     MOVE WS-TERM-WS     TO RPT-SUB-TERM-WS.
125900     WRITE RPT-LINE-OUT FROM RPT-SUBHEAD-WS
126000         AFTER ADVANCING 2 LINES.
126100*520-WRITE-DETAIL-LINE WRITES BOTH OUTPUTS FOR ONE PICKED COURSE -
126110*THE PRINTED REPORT DETAIL LINE AND THE SCHEDULE EXTRACT RECORD -
126120*FROM THE SAME ELIGIBLE-TABLE ENTRY SO THE TWO CAN NEVER DISAGREE
126130*ON WHICH COURSE, CREDITS OR CAREER FLAG WENT TO THIS SEMESTER.
126200 520-WRITE-DETAIL-LINE.
126300     MOVE WS-ELIG-NAME(ELG-NDX)        TO RPT-DET-NAME-WS.
126400     MOVE WS-ELIG-CREDITS(ELG-NDX)     TO RPT-DET-CREDITS-WS.
126500     MOVE WS-ELIG-CAREER-FLAG(ELG-NDX) TO RPT-DET-CAREER-WS.
126600     WRITE RPT-LINE-OUT FROM RPT-DETAIL-WS
126700         AFTER ADVANCING 1 LINES.
126800     MOVE REQ-STUDENT-ID       TO SCH-STUDENT-ID-WS.
126900     MOVE WS-SEMESTER-WS       TO SCH-SEMESTER-WS.
127000     MOVE WS-YEAR-WS           TO SCH-YEAR-WS.
127100     MOVE WS-TERM-WS           TO SCH-TERM-WS.
127200     MOVE WS-ELIG-NAME(ELG-NDX)        TO SCH-COURSE-WS.
127300     MOVE WS-ELIG-CREDITS(ELG-NDX)     TO SCH-CREDITS-WS.
127400     MOVE WS-ELIG-CAREER-FLAG(ELG-NDX) TO SCH-CAREER-FLAG-WS.
127500     WRITE SCH-REC-OUT FROM SCH-LINE-WS.
127600*530-WRITE-SEMESTER-FOOTER PRINTS THE WORKLOAD TOTALS 464-CALL-
127610*WORKLOAD-ANALYZER JUST RETURNED - CR-4519 RAISED THE WORKLOAD
127620*TABLE'S SIZE SO THIS FOOTER'S CREDIT TOTAL CANNOT FALL BEHIND
127630*THE DETAIL LINES ALREADY WRITTEN FOR THIS SEMESTER BY 520.
127700 530-WRITE-SEMESTER-FOOTER.
127800     MOVE WS-WKL-TOTAL-CREDITS TO RPT-FOOT-CREDITS-WS.
127900     MOVE WS-WKL-RATING        TO RPT-FOOT-RATING-WS.
128000     MOVE WS-WKL-WEEKLY-HOURS  TO RPT-FOOT-HOURS-WS.
128100     WRITE RPT-LINE-OUT FROM RPT-SEMFOOT-WS
128200         AFTER ADVANCING 1 LINES.
128300*540-WRITE-STUDENT-TOTALS PRINTS THE STUDENT'S RUN-WIDE GRAND
128310*TOTAL, ACCUMULATED ACROSS ALL REQ-SEMESTERS PASSES BY 4632-ADD-
128320*COURSE-TO-SEMESTER INDEPENDENTLY OF THE WORKLOAD TABLE, SO IT
128330*IS NOT SUBJECT TO THE PER-SEMESTER TABLE CAP THAT 530 WATCHES.
128400 540-WRITE-STUDENT-TOTALS.
128500     MOVE WS-STUDENT-COURSE-COUNT-WS TO RPT-TOT-COURSES-WS.
128600     MOVE WS-STUDENT-GRAND-TOTAL-WS  TO RPT-TOT-CREDITS-WS.
128700     WRITE RPT-LINE-OUT FROM RPT-STUTOT-WS
128800         AFTER ADVANCING 2 LINES.
128900*560-WRITE-REJECT-LINE PRINTS ONE LINE FOR A REQUEST 360-VALIDATE-
128910*REQUEST REJECTED FOR AN UNKNOWN COLLEGE KEY - NO SEMESTER
128920*PLANNING WAS ATTEMPTED FOR THIS STUDENT AT ALL.
129000 560-WRITE-REJECT-LINE.
129100     MOVE REQ-STUDENT-ID  TO RPT-REJ-STUDENT-ID-WS.
129200     MOVE REQ-COLLEGE-KEY TO RPT-REJ-COLLEGE-WS.
129300     WRITE RPT-LINE-OUT FROM RPT-REJECT-WS
129400         AFTER ADVANCING 2 LINES.
129500*590-WRITE-END-OF-REPORT RUNS ONCE AT 205-TERMINATE-RUN, AFTER THE
129510*LAST REQUEST HAS BEEN READ AND PROCESSED, AND PRINTS THE RUN'S
129520*PROCESSED/REJECTED COUNTS SO AN OPERATOR CAN RECONCILE THE
129530*REPORT AGAINST THE INPUT FILE'S RECORD COUNT.
129600 590-WRITE-END-OF-REPORT.
129700     MOVE WS-PROCESSED-COUNT-WS TO RPT-END-PROCESSED-WS.
129800     MOVE WS-REJECTED-COUNT-WS  TO RPT-END-REJECTED-WS.
129900     WRITE RPT-LINE-OUT FROM RPT-ENDRUN-WS
130000         AFTER ADVANCING 2 LINES.
130100*
130200 END PROGRAM CRS-PLAN.
